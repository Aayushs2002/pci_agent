000100****************************************************************
000200* PANSCNF.CPY -- FINDING RECORD LAYOUT
000300* ONE 107-BYTE RECORD WRITTEN TO THE FINDINGS FILE FOR EVERY
000400* CONFIRMED PAN DETECTION.  DOUBLES AS THE FIXED-COLUMN (CSV-
000500* STYLE) EXPORT RECORD DESCRIBED IN THE REPORT-GENERATOR
000600* NARRATIVE -- NO SEPARATE EXPORT PASS IS NEEDED, THE FINDINGS
000700* FILE ITSELF IS THE EXPORT.
000800*-----------------------------------------------------------------
000900* MAINTENANCE HISTORY
001000* 19940211 RFM  TKT-1101  ORIGINAL MEMBER -- FILE-ID, LINE,
001100*                         MASKED-PAN, CARD-TYPE, LUHN-VALID ONLY.
001200* 19950706 RFM  TKT-1188  ADDED FD-COL-START/FD-COL-END SO THE
001300*                         COLUMNAR REPORT CAN SHOW WHERE ON THE
001400*                         LINE THE MATCH FELL.
001500* 19970923 DLW  TKT-1340  ADDED FD-CONFIDENCE AND FD-IS-MASKED.
001600* 20020318 KJP  TKT-1502  ADDED FD-PRIORITY AND FD-RISK-LEVEL SO
001700*                         AUDIT DID NOT HAVE TO RE-DERIVE THEM.
001800****************************************************************
001900 
002000 01  FD-FINDING-RECORD.
002100     05  FD-FILE-ID               PIC X(40).
002200     05  FD-LINE-NO               PIC 9(06).
002300     05  FD-COL-START             PIC 9(03).
002400     05  FD-COL-END               PIC 9(03).
002500     05  FD-MASKED-PAN            PIC X(19).
002600     05  FD-CARD-TYPE             PIC X(10).
002700     05  FD-LUHN-VALID            PIC X(01).
002800         88  FD-LUHN-IS-VALID         VALUE "Y".
002900         88  FD-LUHN-IS-INVALID       VALUE "N".
003000     05  FD-CONFIDENCE            PIC 9V99.
003100     05  FD-IS-MASKED             PIC X(01).
003200         88  FD-LINE-WAS-MASKED       VALUE "Y".
003300         88  FD-LINE-NOT-MASKED       VALUE "N".
003400     05  FD-PRIORITY              PIC X(08).
003500         88  FD-PRIORITY-CRITICAL     VALUE "CRITICAL".
003600         88  FD-PRIORITY-HIGH         VALUE "HIGH".
003700         88  FD-PRIORITY-MEDIUM       VALUE "MEDIUM".
003800         88  FD-PRIORITY-LOW          VALUE "LOW".
003900     05  FD-RISK-LEVEL            PIC X(08).
004000         88  FD-RISK-CRITICAL         VALUE "CRITICAL".
004100         88  FD-RISK-HIGH             VALUE "HIGH".
004200         88  FD-RISK-MEDIUM           VALUE "MEDIUM".
004300         88  FD-RISK-LOW              VALUE "LOW".
004400     05  FILLER                   PIC X(05) VALUE SPACES.
004500 
004600* END OF PANSCNF.CPY -- 107 BYTES.
