000100****************************************************************
000200* PANSCNA.CPY -- AUDIT RECORD LAYOUT
000300* APPEND-ONLY SCAN LIFECYCLE EVENT.  PANSCN01 EXTENDS THIS FILE
000400* THROUGHOUT A RUN (SCAN-STARTED, PAN-DETECTED, SCAN-COMPLETED,
000500* SCAN-ERROR, REPORT-GENERATED); PANSCN02 OPENS IT INPUT-ONLY
000600* AFTERWARD TO PRODUCE THE AUDIT TALLY.  NEVER OPEN THIS FILE
000700* I-O OR OUTPUT EXCEPT FROM THE ONE WRITER PARAGRAPH IN PANSCN01
000800* -- THE TRAIL MUST STAY APPEND-ONLY FOR COMPLIANCE REASONS.
000900*-----------------------------------------------------------------
001000* MAINTENANCE HISTORY
001100* 19940211 RFM  TKT-1101  ORIGINAL MEMBER.
001200* 19970923 DLW  TKT-1340  WIDENED AU-DETAIL FROM 40 TO 60 BYTES --
001300*                         FILE:LINE DETAIL WAS TRUNCATING FOR
001400*                         DEEPLY NESTED REPOSITORY PATHS.
001500* 20020318 KJP  TKT-1502  ADDED AU-RISK-LEVEL AND THE RESERVE
001600*                         FILLER BELOW FOR THE NEXT FIELD ADD.
001700* 20060119 KJP  TKT-1650  DROPPED THE 4-BYTE RESERVE FILLER ADDED
001800*                         UNDER TKT-1502.  THE INTERFACE CONTROL
001900*                         AGREEMENT WITH THE MONITORING GROUP
002000*                         FIXES AU-AUDIT-RECORD AT 110 BYTES ON
002100*                         DISK; NO FURTHER FIELD ADDS ARE PLANNED
002200*                         AGAINST THIS LAYOUT.
002300****************************************************************
002400 
002500 01  AU-AUDIT-RECORD.
002600     05  AU-SEQ                   PIC 9(06).
002700     05  AU-EVENT-TYPE            PIC X(20).
002800         88  AU-IS-SCAN-STARTED       VALUE "SCAN-STARTED".
002900         88  AU-IS-PAN-DETECTED       VALUE "PAN-DETECTED".
003000         88  AU-IS-SCAN-COMPLETED     VALUE "SCAN-COMPLETED".
003100         88  AU-IS-SCAN-ERROR         VALUE "SCAN-ERROR".
003200         88  AU-IS-REPORT-GENERATED   VALUE "REPORT-GENERATED".
003300     05  AU-SCAN-ID               PIC X(16).
003400     05  AU-DETAIL                PIC X(60).
003500     05  AU-RISK-LEVEL            PIC X(08).
003600         88  AU-RISK-IS-CRITICAL      VALUE "CRITICAL".
003700         88  AU-RISK-IS-HIGH          VALUE "HIGH".
003800         88  AU-RISK-IS-MEDIUM        VALUE "MEDIUM".
003900         88  AU-RISK-IS-LOW           VALUE "LOW".
004000         88  AU-RISK-NOT-APPLICABLE   VALUE SPACES.
004100 
004200* NO FILLER PAD BELOW -- SEE TKT-1650 ABOVE.  ALL 110 BYTES OF
004300* THE INTERFACE ARE NAMED FIELDS; THE MONITORING GROUP READS THIS
004400* LAYOUT DIRECTLY AND WILL NOT TOLERATE A WIDER RECORD.
004500* END OF PANSCNA.CPY -- 110 BYTES.
