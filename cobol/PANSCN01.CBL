000100****************************************************************
000200* PANSCN01 -- PCI COMPLIANCE PAN-SCAN -- SCAN DRIVER / DETECTOR /
000300*             REPORT GENERATOR
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PANSCN01.
000700 AUTHOR.        R-F-MASON.
000800 INSTALLATION.  MIDSTATE SERVICES DATA CENTER.
000900 DATE-WRITTEN.  02/11/94.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIAL - CARDHOLDER DATA ENVIRONMENT SCOPE.
001200*-----------------------------------------------------------------
001300* READS THE SCAN-INPUT EXTRACT (ONE RECORD PER SOURCE-TEXT LINE),
001400* APPLIES THE BRAND/LUHN/CONFIDENCE DETECTION RULES TO EACH LINE,
001500* WRITES ONE FINDING PER CONFIRMED MATCH, APPENDS THE AUDIT TRAIL
001600* THROUGHOUT, AND AT END OF RUN PRINTS THE COMPLIANCE SUMMARY
001700* REPORT.  RUN PANSCN02 AFTERWARD TO TALLY THE AUDIT TRAIL THIS
001800* PROGRAM WRITES.
001900*-----------------------------------------------------------------
002000* MAINTENANCE HISTORY
002100* 19940211 RFM  TKT-1101  ORIGINAL BASELINE -- BRAND PATTERN,
002200*                         LUHN CHECK, FIXED 0.70 CUTOFF, FLAT
002300*                         FINDINGS FILE, NO AUDIT TRAIL YET.
002400* 19950706 RFM  TKT-1188  ADDED AUDIT-LOG WRITES FOR SCAN-STARTED,
002500*                         PAN-DETECTED, SCAN-COMPLETED.  ADDED
002600*                         PER-FINDING RISK CLASSIFICATION.
002700* 19961014 RFM  TKT-1250  ADDED MASKED-LINE RECOGNITION AND THE
002800*                         EXCLUDE-MASKED SWITCH -- SECURITY OFFICE
002900*                         WAS SEEING FALSE HITS ON ALREADY-
003000*                         REDACTED TEST FIXTURES.
003100* 19970923 DLW  TKT-1340  ADDED FILE-EXTENSION ELIGIBILITY CHECK,
003200*                         CONTEXT-KEYWORD CONFIDENCE BONUS, AND
003300*                         THE COLUMNAR SUMMARY REPORT.
003400* 19981130 DLW  TKT-1417  ADDED REMEDIATION-PRIORITY SCORING AND
003500*                         THE RECOMMENDATIONS SECTION OF THE
003600*                         REPORT PER COMPLIANCE OFFICE REQUEST.
003700* 19990112 DLW  Y2K-0007  REVIEWED FOR YEAR-2000 IMPACT.  WS-RUN-
003800*                         DATE IS A 2-DIGIT YEAR USED FOR DISPLAY
003900*                         ONLY, NOT FOR COMPARISON OR ARITHMETIC.
004000*                         NO CHANGE REQUIRED.  SIGNED OFF PER
004100*                         Y2K PROJECT CHECKLIST ITEM 41.
004200* 20020318 KJP  TKT-1502  MIN-CONFIDENCE AND REQUIRE-LUHN MOVED TO
004300*                         PANSCNW.CPY SWITCHES PER AUDIT REC. 02-
004400*                         119.  ADDED REDEFINES FOR THE UNSIGNED
004500*                         CONFIDENCE VIEW USED WHEN THE SCORE IS
004600*                         MOVED TO THE FINDING RECORD.
004700* 20030905 KJP  TKT-1560  SPLIT THE POST-RUN AUDIT TALLY OUT INTO
004800*                         PANSCN02 SO A FAILED PRINT STEP DOES
004900*                         NOT BLOCK THE AUDIT RECONCILIATION.
005000****************************************************************
005100 
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-4381.
005500 OBJECT-COMPUTER.   IBM-4381.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS MASK-CHAR   IS "*" "X" "#"
005900     SWITCH-0 IS UPSI-0 ON STATUS IS WS-AUDIT-MODE-ON
006000                        OFF STATUS IS WS-AUDIT-MODE-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SCAN-INPUT  ASSIGN TO "SCANIN"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS WS-FS-SCANIN.
006600     SELECT FINDINGS    ASSIGN TO "FINDOUT"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WS-FS-FINDOUT.
006900     SELECT AUDIT-LOG   ASSIGN TO "AUDITLOG"
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WS-FS-AUDIT.
007200     SELECT REPORT-OUT  ASSIGN TO "RPTOUT"
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WS-FS-RPTOUT.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SCAN-INPUT
007900     LABEL RECORDS ARE STANDARD.
008000     COPY PANSCNI.
008100 
008200 FD  FINDINGS
008300     LABEL RECORDS ARE STANDARD.
008400     COPY PANSCNF.
008500 
008600 FD  AUDIT-LOG
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PANSCNA.
008900 
009000 FD  REPORT-OUT
009100     LABEL RECORDS ARE STANDARD.
009200 01  RO-REPORT-RECORD.
009300     05  RO-PRINT-LINE            PIC X(132).
009400 
009500 WORKING-STORAGE SECTION.
009600     COPY PANSCNW.
009700 
009800* PROGRAM WORKING STORAGE -- COUNTERS, SWITCHES AND SCRATCH AREAS
009900* FOR THE DETECTION ENGINE AND THE REPORT GENERATOR BELOW.
010000* WS-RUN-DATE HOLDS THE OPERATOR-KEYED RUN DATE FOR THE REPORT
010100* HEADING ONLY -- SEE THE Y2K-0007 NOTE UP IN THE ID DIVISION.
010200 01  WS-RUN-DATE.
010300     05  WS-RUN-YY                PIC 99.
010400     05  WS-RUN-MM                PIC 99.
010500     05  WS-RUN-DD                PIC 99.
010600     05  FILLER                   PIC X(02) VALUE SPACES.
010700 
010800* FILE-STATUS BYTES FOR THE FOUR SELECTS ABOVE -- TESTED AFTER
010900* EVERY OPEN, READ AND WRITE IN THE PROCEDURE DIVISION.
011000 01  WS-FILE-STATUS-CODES.
011100     05  WS-FS-SCANIN             PIC XX.
011200         88  WS-FS-SCANIN-OK          VALUE "00".
011300         88  WS-FS-SCANIN-EOF         VALUE "10".
011400     05  WS-FS-FINDOUT            PIC XX.
011500     05  WS-FS-AUDIT              PIC XX.
011600     05  WS-FS-RPTOUT             PIC XX.
011700     05  FILLER                   PIC X(04) VALUE SPACES.
011800 
011900* WS-SCAN-ID GOES OUT ON EVERY AUDIT RECORD THIS RUN WRITES SO
012000* PANSCN02 CAN TIE A GIVEN RUN'S EVENTS TOGETHER ON THE SUMMARY.
012100 01  WS-RUN-IDENTIFICATION.
012200     05  WS-SCAN-ID               PIC X(16)
012300                                  VALUE "PANSCAN-BATCH-01".
012400     05  WS-OPERATOR-ID           PIC X(08) VALUE "BATCHJOB".
012500     05  WS-AUDIT-SEQ             PIC 9(06) COMP VALUE ZERO.
012600     05  WS-RETURN-CODE           PIC 9(02) COMP VALUE ZERO.
012700     05  WS-AUDIT-MODE-ON-SW      PIC X(01) VALUE "N".
012800         88  WS-AUDIT-MODE-ON         VALUE "Y".
012900         88  WS-AUDIT-MODE-OFF        VALUE "N".
013000     05  FILLER                   PIC X(04) VALUE SPACES.
013100 
013200* RUN-WIDE TALLIES -- ACCUMULATED THROUGH THE SCAN LOOP AND
013300* PRINTED IN THE REPORT TRAILER BY 4600-WRITE-TRAILER.
013400 01  WS-COUNTERS.
013500     05  WS-FILES-SCANNED         PIC 9(05) COMP.
013600     05  WS-FILES-SKIPPED         PIC 9(05) COMP.
013700     05  WS-LINES-SCANNED         PIC 9(07) COMP.
013800     05  WS-MATCHES-FOUND         PIC 9(07) COMP.
013900     05  WS-ERRORS-COUNT          PIC 9(05) COMP.
014000     05  FILLER                   PIC X(04) VALUE SPACES.
014100 
014200* PER-BRAND FINDING COUNTS -- FED BY 3690-TALLY-CATEGORIES,
014300* PRINTED IN THE CATEGORY SUMMARY SECTION OF THE REPORT.
014400 01  WS-BRAND-COUNTS.
014500     05  WS-CT-VISA-COUNT         PIC 9(07) COMP.
014600     05  WS-CT-MC-COUNT           PIC 9(07) COMP.
014700     05  WS-CT-AMEX-COUNT         PIC 9(07) COMP.
014800     05  WS-CT-DISC-COUNT         PIC 9(07) COMP.
014900     05  WS-CT-DINERS-COUNT       PIC 9(07) COMP.
015000     05  WS-CT-JCB-COUNT          PIC 9(07) COMP.
015100     05  FILLER                   PIC X(04) VALUE SPACES.
015200 
015300* LUHN PASS/FAIL COUNTS FOR THE CATEGORY SUMMARY.
015400 01  WS-VALIDATION-COUNTS.
015500     05  WS-LUHN-VALID-COUNT      PIC 9(07) COMP.
015600     05  WS-LUHN-INVALID-COUNT    PIC 9(07) COMP.
015700     05  FILLER                   PIC X(04) VALUE SPACES.
015800 
015900* CONFIDENCE-BAND COUNTS -- HIGH/MEDIUM/LOW PER 3650-EMIT-
016000* FINDING'S TALLY, SEE THAT PARAGRAPH FOR THE BAND CUTOFFS.
016100 01  WS-CONFIDENCE-BAND-COUNTS.
016200     05  WS-CONF-HIGH-COUNT       PIC 9(07) COMP.
016300     05  WS-CONF-MEDIUM-COUNT     PIC 9(07) COMP.
016400     05  WS-CONF-LOW-COUNT        PIC 9(07) COMP.
016500     05  FILLER                   PIC X(04) VALUE SPACES.
016600 
016700* MASKED/UNMASKED COUNTS PLUS THE HIGH-RISK-COUNT WS-HIGH-RISK-
016800* COUNT SHARES WITH BOTH 5000-ASSESS-RISK AND THE AUDIT WRITER --
016900* SEE THE 3680-CLASSIFY-RISK BANNER FOR WHY ONE COUNTER SERVES
017000* BOTH USES.
017100 01  WS-MASK-STATUS-COUNTS.
017200     05  WS-MASKED-COUNT          PIC 9(07) COMP.
017300     05  WS-UNMASKED-COUNT        PIC 9(07) COMP.
017400     05  WS-HIGH-RISK-COUNT       PIC 9(07) COMP.
017500     05  FILLER                   PIC X(04) VALUE SPACES.
017600 
017700* EDIT WORK AREA FOR ZZZZZ9-STYLE DISPLAY OF COMP COUNTERS.
017800 01  WS-DISPLAY-EDIT-WORK.
017900     05  WS-EDIT-NUM1             PIC 9(07).
018000     05  WS-EDIT-NUM2             PIC 9(07).
018100     05  FILLER                   PIC X(04) VALUE SPACES.
018200 
018300* CONTROL-BREAK FIELDS FOR THE SI-FILE-ID GROUPING -- 2200-CHECK-
018400* FILE-BREAK COMPARES WS-PREV-FILE-ID AGAINST THE INCOMING RECORD
018500* EACH PASS THROUGH THE SCAN LOOP.
018600 01  WS-FILE-BREAK-FIELDS.
018700     05  WS-PREV-FILE-ID          PIC X(40) VALUE SPACES.
018800     05  WS-FIRST-RECORD-SW       PIC X(01) VALUE "Y".
018900         88  WS-FIRST-RECORD-OF-RUN   VALUE "Y".
019000     05  WS-RPT-FIRST-SW          PIC X(01) VALUE "Y".
019100     05  WS-CUR-FILE-ELIGIBLE-SW  PIC X(01) VALUE "Y".
019200         88  WS-CUR-FILE-ELIGIBLE     VALUE "Y".
019300         88  WS-CUR-FILE-NOT-ELIGIBLE VALUE "N".
019400     05  WS-FILE-MATCH-COUNT      PIC 9(05) COMP.
019500     05  FILLER                   PIC X(04) VALUE SPACES.
019600 
019700* FOUR-BYTE LOOKAHEAD FOR THE FILE-EXTENSION ELIGIBILITY CHECK --
019800* THE NUMERIC REDEFINES BELOW IS UNUSED, KEPT FOR A COMPARISON
019900* STYLE TRIED UNDER TKT-1340 AND LEFT IN CASE THE APPROACH IS
020000* REVIVED.
020100 01  WS-LOOK4-FIELD.
020200     05  WS-LOOK4                 PIC X(04).
020300     05  WS-LOOK4-N REDEFINES WS-LOOK4
020400                                  PIC 9(04).
020500     05  FILLER                   PIC X(04) VALUE SPACES.
020600 
020700* PER-LINE SCAN WORK AREA -- REBUILT FOR EVERY SCAN-INPUT RECORD.
020800* WS-CUR-POS THROUGH WS-CAND-DIGITS DRIVE THE DIGIT-RUN SEARCH IN
020900* 3100-SCAN-FOR-CANDIDATES; WS-COL-START/END ARE THE CANDIDATE'S
021000* COLUMN POSITIONS CARRIED FORWARD FOR THE CONTEXT WINDOW.
021100 01  WS-SCAN-LINE-WORK.
021200     05  WS-EOF-SCANIN-SW         PIC X(01) VALUE "N".
021300         88  WS-EOF-SCANIN            VALUE "Y".
021400     05  WS-EOF-FINDINGS-SW       PIC X(01) VALUE "N".
021500         88  WS-EOF-FINDINGS          VALUE "Y".
021600     05  WS-LINE-MASKED-SW        PIC X(01) VALUE "N".
021700         88  WS-LINE-MASKED           VALUE "Y".
021800     05  WS-CUR-POS               PIC 9(03) COMP.
021900     05  WS-RUN-START             PIC 9(03) COMP.
022000     05  WS-RUN-LEN               PIC 9(03) COMP.
022100     05  WS-COL-START             PIC 9(03) COMP.
022200     05  WS-COL-END               PIC 9(03) COMP.
022300     05  WS-CUR-CHAR              PIC X(01).
022400     05  WS-CAND-LEN              PIC 9(02) COMP.
022500     05  WS-BRAND-FOUND           PIC X(10).
022600     05  WS-CAND-DIGITS           PIC X(19).
022700     05  WS-CAND-PFX-VIEW REDEFINES WS-CAND-DIGITS.
022800         10  WS-CAND-PFX-1        PIC X(01).
022900         10  WS-CAND-PFX-2        PIC X(01).
023000         10  WS-CAND-PFX-3        PIC X(01).
023100         10  WS-CAND-PFX-4        PIC X(01).
023200         10  FILLER               PIC X(15).
023300     05  FILLER                   PIC X(04) VALUE SPACES.
023400 
023500* LUHN CHECKSUM SCRATCH -- WORKED RIGHT-TO-LEFT BY 3310-LUHN-STEP,
023600* ONE DIGIT AT A TIME, WITH THE ODD-POSITION DOUBLE-AND-ADJUST
023700* CARRIED IN 3320-LUHN-ADJUST.  NO FUNCTION MOD/REM USED.
023800 01  WS-LUHN-WORK.
023900     05  WS-LUHN-SUM              PIC 9(04) COMP.
024000     05  WS-LUHN-POS              PIC 9(02) COMP.
024100     05  WS-LUHN-FROM-RIGHT       PIC 9(02) COMP.
024200     05  WS-LUHN-QUOT             PIC 9(02) COMP.
024300     05  WS-LUHN-REM2             PIC 9(01) COMP.
024400     05  WS-LUHN-DIGIT            PIC 9(01).
024500     05  WS-LUHN-DBL              PIC 9(02) COMP.
024600     05  WS-LUHN-FINAL-QUOT       PIC 9(03) COMP.
024700     05  WS-LUHN-FINAL-REM        PIC 9(01) COMP.
024800     05  WS-LUHN-FLAG             PIC X(01).
024900         88  WS-LUHN-OK               VALUE "Y".
025000     05  FILLER                   PIC X(04) VALUE SPACES.
025100 
025200* MASKED-LINE RECOGNITION SCRATCH -- WS-MASK-SPAN HOLDS THE
025300* CANDIDATE'S COLUMN SPAN FOR THE ASTERISK/X/HASH SHAPE TEST IN
025400* 3450-MASK-SHAPE-CHECK.
025500 01  WS-MASK-CHECK-WORK.
025600     05  WS-MASK-SPAN             PIC X(200).
025700     05  WS-MASK-SPAN-LEN         PIC 9(03) COMP.
025800     05  WS-MASK-RESULT           PIC X(01).
025900         88  WS-MASK-RESULT-YES       VALUE "Y".
026000     05  WS-MASK-IDX              PIC 9(03) COMP.
026100     05  FILLER                   PIC X(04) VALUE SPACES.
026200 
026300* CONFIDENCE-SCORE SCRATCH -- WS-CONF-CALC IS SIGNED SO THE
026400* MASKED-CONTEXT PENALTY CAN DRIVE IT NEGATIVE BEFORE THE FLOOR
026500* CLAMP IN 3500-SCORE-CONFIDENCE; WS-CONF-CALC-U REDEFINES IT
026600* UNSIGNED FOR THE MOVE TO FD-CONFIDENCE ON THE FINDING RECORD.
026700 01  WS-CONFIDENCE-WORK.
026800     05  WS-CONF-CALC             PIC S9V99.
026900     05  WS-CONF-CALC-U REDEFINES WS-CONF-CALC
027000                                  PIC 9V99.
027100* HOW MANY OF THE TEN CONTEXT KEYWORDS APPEARED IN THE 100-BYTE
027200* WINDOW ON EACH SIDE OF THE CANDIDATE -- SEE 3520 BELOW.
027300     05  WS-KEYWORD-COUNT         PIC 9(02) COMP.
027400* KEYWORD-COUNT TRANSLATED TO POINTS, CAPPED AT WCM-KEYWORD-
027500* BONUS-CAP SO A KEYWORD-STUFFED LINE CANNOT SWAMP THE SCORE.
027600     05  WS-KEYWORD-BONUS         PIC 9V99.
027700* CONTEXT-WINDOW COLUMN BOUNDS -- WCM-CONTEXT-RADIUS (100) BYTES
027800* EACH SIDE OF THE CANDIDATE, CLAMPED TO THE 200-BYTE LINE.
027900     05  WS-CTX-START             PIC 9(03) COMP.
028000     05  WS-CTX-END               PIC 9(03) COMP.
028100     05  WS-CTX-LEN               PIC 9(03) COMP.
028200* UPPERCASED COPY OF THE CONTEXT WINDOW SO THE KEYWORD SEARCH
028300* IN 3520-COUNT-KEYWORDS IS CASE-INSENSITIVE.
028400     05  WS-CONTEXT-UPPER         PIC X(200).
028500     05  FILLER                   PIC X(04) VALUE SPACES.
028600 
028700* REMEDIATION-PRIORITY SCRATCH FOR 3670-SCORE-PRIORITY.
028800 01  WS-PRIORITY-WORK.
028900     05  WS-PRIORITY-SCORE        PIC 9(02) COMP.
029000     05  FILLER                   PIC X(04) VALUE SPACES.
029100 
029200* OVERALL RUN RISK AND COMPLIANCE STATUS -- SET ONCE BY
029300* 5000-ASSESS-RISK AFTER THE DETAIL PASS, PRINTED IN THE REPORT'S
029400* RISK ASSESSMENT SECTION.
029500 01  WS-RISK-ASSESSMENT.
029600     05  WS-OVERALL-RISK          PIC X(08).
029700     05  WS-COMPLIANCE-STATUS     PIC X(16).
029800         88  WS-STATUS-COMPLIANT      VALUE "COMPLIANT".
029900         88  WS-STATUS-NONCOMPLIANT   VALUE "NON-COMPLIANT".
030000         88  WS-STATUS-REVIEW         VALUE "REVIEW-REQUIRED".
030100     05  FILLER                   PIC X(08) VALUE SPACES.
030200 
030300* REPORT PRINT LINES -- ONE NAMED 01 PER LINE TYPE, EACH A
030400* FULL 132-BYTE IMAGE BUILT BY MOVE BEFORE WRITE RO-REPORT-RECORD
030500* FROM THE MATCHING GROUP BELOW.
030600* REPORT HEADING LINE 1 -- SCAN-ID AND OPERATOR-ID ONLY; THE RUN
030700* DATE PRINTS ON THE TRAILER, NOT HERE, MATCHING THIS SHOP'S
030800* LONGSTANDING HABIT OF DATING THE BOTTOM OF THE LISTING.
030900 01  WS-HDR-LINE1.
031000     05  FILLER                   PIC X(01) VALUE SPACES.
031100     05  FILLER                   PIC X(30)
031200                      VALUE "PCI COMPLIANCE PAN-SCAN REPORT".
031300     05  FILLER                   PIC X(10) VALUE SPACES.
031400     05  FILLER                   PIC X(09) VALUE "SCAN ID: ".
031500     05  HDR-SCAN-ID              PIC X(16).
031600     05  FILLER                   PIC X(11) VALUE SPACES.
031700     05  FILLER                   PIC X(10) VALUE "OPERATOR: ".
031800     05  HDR-OPERATOR             PIC X(08).
031900     05  FILLER                   PIC X(37) VALUE SPACES.
032000 
032100* DASH RULE UNDER THE HEADING.
032200 01  WS-HDR-LINE2.
032300     05  FILLER                   PIC X(132) VALUE ALL "-".
032400 
032500* DETAIL COLUMN HEADINGS -- COLUMN ORDER MATCHES WS-DET-LINE
032600* BELOW FIELD FOR FIELD.
032700 01  WS-DET-HDR-LINE.
032800     05  FILLER                   PIC X(40) VALUE "FILE-ID".
032900     05  FILLER                   PIC X(07) VALUE "LINE".
033000     05  FILLER                   PIC X(11) VALUE "CARD-TYPE".
033100     05  FILLER                   PIC X(20) VALUE "MASKED-PAN".
033200     05  FILLER                   PIC X(06) VALUE "LUHN".
033300     05  FILLER                   PIC X(05) VALUE "CONF".
033400     05  FILLER                   PIC X(06) VALUE "MASK".
033500     05  FILLER                   PIC X(09) VALUE "PRIORITY".
033600     05  FILLER                   PIC X(28) VALUE SPACES.
033700 
033800* ONE DETAIL LINE PER FINDING -- LOADED BY 4220-WRITE-DETAIL-LINE
033900* FROM THE FD-xxxx FIELDS OF THE CURRENT FINDING RECORD.
034000 01  WS-DET-LINE.
034100* FULL PATH/NAME OF THE SCANNED FILE, LEFT AS FD-FILE-ID GAVE IT.
034200     05  DET-FILE-ID              PIC X(40).
034300     05  FILLER                   PIC X(01) VALUE SPACES.
034400* SOURCE LINE NUMBER WITHIN THAT FILE, ZERO-SUPPRESSED.
034500     05  DET-LINE-NO              PIC ZZZZZ9.
034600     05  FILLER                   PIC X(01) VALUE SPACES.
034700* BRAND CODE FROM WCM-CT-xxxx (VISA, MASTERCARD, AMEX, ETC.).
034800     05  DET-CARD-TYPE            PIC X(10).
034900     05  FILLER                   PIC X(01) VALUE SPACES.
035000* ASTERISKED PAN AS BUILT BY 3600-MASK-PAN -- LAST 4 DIGITS ONLY.
035100     05  DET-MASKED-PAN           PIC X(19).
035200     05  FILLER                   PIC X(01) VALUE SPACES.
035300* Y OR N -- DID THE CANDIDATE PASS THE MOD-10 CHECK.
035400     05  DET-LUHN                 PIC X(01).
035500     05  FILLER                   PIC X(01) VALUE SPACES.
035600* ONE-DECIMAL CONFIDENCE SCORE, 0.00 THRU 1.00.
035700     05  DET-CONFIDENCE           PIC 9.99.
035800     05  FILLER                   PIC X(01) VALUE SPACES.
035900* Y OR N -- WAS THE SOURCE LINE ITSELF ALREADY MASKED.
036000     05  DET-MASKED-FLAG          PIC X(01).
036100     05  FILLER                   PIC X(01) VALUE SPACES.
036200* CRITICAL/HIGH/MEDIUM/LOW FROM 3680-CLASSIFY-RISK.
036300     05  DET-PRIORITY             PIC X(08).
036400     05  FILLER                   PIC X(40) VALUE SPACES.
036500 
036600* PER-FILE SUBTOTAL LINE PRINTED AT EACH SI-FILE-ID CONTROL BREAK.
036700 01  WS-SUBTOTAL-LINE.
036800     05  FILLER                   PIC X(04) VALUE SPACES.
036900     05  FILLER                   PIC X(19)
037000                                  VALUE "FILE SUBTOTAL -- ".
037100     05  SUBT-COUNT               PIC ZZZZ9.
037200     05  FILLER                   PIC X(20)
037300                                  VALUE " MATCH(ES) IN FILE ".
037400     05  SUBT-FILE-ID             PIC X(40).
037500     05  FILLER                   PIC X(44) VALUE SPACES.
037600 
037700* CATEGORY SUMMARY SECTION HEADING.
037800 01  WS-CAT-HDR-LINE.
037900     05  FILLER                   PIC X(16) VALUE SPACES.
038000     05  FILLER                   PIC X(16)
038100                            VALUE "CATEGORY SUMMARY".
038200     05  FILLER                   PIC X(100) VALUE SPACES.
038300 
038400* ONE LINE PER CARD BRAND IN THE CATEGORY SUMMARY.
038500 01  WS-CAT-BRAND-LINE.
038600     05  FILLER                   PIC X(16) VALUE SPACES.
038700     05  CAT-BRAND-NAME           PIC X(10).
038800     05  FILLER                   PIC X(04) VALUE SPACES.
038900     05  CAT-BRAND-COUNT          PIC ZZZZ9.
039000     05  FILLER                   PIC X(15) VALUE " FINDING(S)".
039100     05  FILLER                   PIC X(82) VALUE SPACES.
039200 
039300* GENERIC LABEL/COUNT LINE REUSED FOR THE LUHN AND MASK-STATUS
039400* ROWS OF THE CATEGORY SUMMARY -- CAT-TEXT-LABEL CARRIES THE
039500* CAPTION SO ONE 01 SERVES BOTH ROWS.
039600 01  WS-CAT-TEXT-LINE.
039700     05  FILLER                   PIC X(16) VALUE SPACES.
039800     05  CAT-TEXT-LABEL           PIC X(20).
039900     05  CAT-TEXT-COUNT           PIC ZZZZ9.
040000     05  FILLER                   PIC X(91) VALUE SPACES.
040100 
040200* RISK ASSESSMENT SECTION HEADING.
040300 01  WS-RISK-HDR-LINE.
040400     05  FILLER                   PIC X(16) VALUE SPACES.
040500     05  FILLER                   PIC X(16)
040600                            VALUE "RISK ASSESSMENT".
040700     05  FILLER                   PIC X(100) VALUE SPACES.
040800 
040900* LABEL/VALUE PAIR LINE REUSED FOR OVERALL RISK AND COMPLIANCE
041000* STATUS -- SEE 4500-WRITE-RISK-SECTION.
041100 01  WS-RISK-LINE.
041200     05  FILLER                   PIC X(16) VALUE SPACES.
041300     05  RISK-LABEL               PIC X(20).
041400     05  RISK-VALUE               PIC X(16).
041500     05  FILLER                   PIC X(80) VALUE SPACES.
041600 
041700* RECOMMENDATIONS SECTION HEADING.
041800 01  WS-REC-HDR-LINE.
041900     05  FILLER                   PIC X(16) VALUE SPACES.
042000     05  FILLER                   PIC X(20)
042100                            VALUE "RECOMMENDATIONS".
042200     05  FILLER                   PIC X(96) VALUE SPACES.
042300 
042400* ONE BULLETED RECOMMENDATION LINE -- SEE 5100-BUILD-
042500* RECOMMENDATIONS FOR HOW REC-TEXT GETS FILLED.
042600 01  WS-REC-LINE.
042700     05  FILLER                   PIC X(16) VALUE SPACES.
042800     05  FILLER                   PIC X(02) VALUE "- ".
042900     05  REC-TEXT                 PIC X(80).
043000     05  FILLER                   PIC X(34) VALUE SPACES.
043100 
043200* TRAILER DASH RULE.
043300 01  WS-TRL-LINE1.
043400     05  FILLER                   PIC X(132) VALUE ALL "-".
043500 
043600* FILES SCANNED / SKIPPED COUNTS FOR THE TRAILER.
043700 01  WS-TRL-LINE2.
043800     05  FILLER                   PIC X(16) VALUE SPACES.
043900     05  FILLER                   PIC X(20)
044000                                  VALUE "FILES SCANNED  ....".
044100* COUNT OF ELIGIBLE FILES ACTUALLY WALKED THIS RUN.
044200     05  TRL-FILES-SCANNED        PIC ZZZZ9.
044300     05  FILLER                   PIC X(04) VALUE SPACES.
044400     05  FILLER                   PIC X(20)
044500                                  VALUE "FILES SKIPPED  ....".
044600* COUNT OF FILES THE ELIGIBILITY TEST IN 2600 TURNED AWAY.
044700     05  TRL-FILES-SKIPPED        PIC ZZZZ9.
044800     05  FILLER                   PIC X(62) VALUE SPACES.
044900 
045000* LINES SCANNED / TOTAL FINDINGS COUNTS FOR THE TRAILER.
045100 01  WS-TRL-LINE3.
045200     05  FILLER                   PIC X(16) VALUE SPACES.
045300     05  FILLER                   PIC X(20)
045400                                  VALUE "LINES SCANNED  ....".
045500* TOTAL LINES OF ELIGIBLE-FILE TEXT WALKED BY THE DETECTION
045600* ENGINE, ACROSS ALL FILES IN THE RUN.
045700     05  TRL-LINES-SCANNED        PIC ZZZZZZ9.
045800     05  FILLER                   PIC X(02) VALUE SPACES.
045900     05  FILLER                   PIC X(20)
046000                                  VALUE "TOTAL FINDINGS ....".
046100* GRAND TOTAL OF FINDING RECORDS WRITTEN -- DRIVES BOTH THE
046200* CLEAN/FINDINGS-PRESENT STATUS BELOW AND THE RETURN CODE.
046300     05  TRL-MATCHES-FOUND        PIC ZZZZZZ9.
046400     05  FILLER                   PIC X(60) VALUE SPACES.
046500 
046600* FINAL STATUS LINE -- LAST LINE OF THE REPORT.  TKT-1650 --
046700* TRL-FINAL-STATUS CARRIES ONLY "CLEAN" OR "FINDINGS PRESENT",
046800* SET BY 4600-WRITE-TRAILER FROM WS-MATCHES-FOUND, NOT A
046900* GENERIC RUN-COMPLETED MESSAGE.
047000 01  WS-TRL-LINE4.
047100     05  FILLER                   PIC X(16) VALUE SPACES.
047200     05  FILLER                   PIC X(20)
047300                            VALUE "FINAL STATUS  ....".
047400     05  TRL-FINAL-STATUS         PIC X(16).
047500     05  FILLER                   PIC X(80) VALUE SPACES.
047600 
047700 PROCEDURE DIVISION.
047800 
047900****************************************************************
048000* 0000-MAIN-LOGIC -- OPENS EVERYTHING, DRIVES THE SCAN PASS, THEN
048100* THE REPORT PASS, THEN CLOSES OUT.  SEE 1000/2000/4000 BELOW.
048200****************************************************************
048300 0000-MAIN-LOGIC.
048400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
048500* SCAN PASS -- BUILDS FINDINGS AND WRITES ONE AUDIT EVENT PER
048600* DETECTION ALONG THE WAY (SEE 3695-AUDIT-PAN-DETECTED).
048700     PERFORM 2000-PROCESS-SCAN THRU 2000-EXIT.
048800     PERFORM 6000-AUDIT-SCAN-COMPLETED THRU 6000-EXIT.
048900* REPORT PASS -- RE-READS FINDINGS, SEE THE BANNER ON 4000 BELOW
049000* FOR WHY IT IS A SECOND SEQUENTIAL PASS RATHER THAN IN-MEMORY.
049100     PERFORM 4000-WRITE-REPORT THRU 4000-EXIT.
049200     PERFORM 6100-AUDIT-REPORT-GENERATED THRU 6100-EXIT.
049300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
049400     STOP RUN.
049500 
049600* 1000-INITIALIZE -- OPENS ALL FOUR FILES, PRIMES THE RUN-DATE
049700* AND WRITES THE SCAN-STARTED AUDIT EVENT BEFORE THE FIRST READ.
049800 1000-INITIALIZE.
049900     OPEN INPUT  SCAN-INPUT.
050000     OPEN OUTPUT FINDINGS.
050100     OPEN OUTPUT AUDIT-LOG.
050200     OPEN OUTPUT REPORT-OUT.
050300     ACCEPT WS-RUN-DATE FROM DATE.
050400     IF WS-AUDIT-MODE-ON
050500         DISPLAY "PANSCN01 - UPSI-0 ON, VERBOSE AUDIT MODE".
050600     PERFORM 6200-AUDIT-SCAN-STARTED THRU 6200-EXIT.
050700 1000-EXIT.
050800     EXIT.
050900 
051000* 6200-AUDIT-SCAN-STARTED -- ONE-TIME EVENT AT THE TOP OF THE RUN,
051100* NO RISK LEVEL APPLIES YET SO AU-RISK-LEVEL GOES OUT BLANK.
051200 6200-AUDIT-SCAN-STARTED.
051300     MOVE WCM-EVT-SCAN-STARTED TO AU-EVENT-TYPE.
051400     MOVE WS-SCAN-ID            TO AU-SCAN-ID.
051500     MOVE SPACES                TO AU-RISK-LEVEL.
051600     MOVE SPACES                TO AU-DETAIL.
051700     STRING "OPERATOR=" DELIMITED BY SIZE
051800            WS-OPERATOR-ID DELIMITED BY SIZE
051900            INTO AU-DETAIL.
052000     PERFORM 3700-WRITE-AUDIT-EVENT THRU 3700-EXIT.
052100 6200-EXIT.
052200     EXIT.
052300 
052400****************************************************************
052500* 2000-PROCESS-SCAN -- THE SCAN PASS.  READS SCAN-INPUT ONCE,
052600* DRIVES THE PER-FILE ELIGIBILITY / CONTROL-BREAK LOGIC AND THE
052700* DETECTION ENGINE FOR EACH ELIGIBLE LINE.
052800****************************************************************
052900 2000-PROCESS-SCAN.
053000* PRIME THE LOOP WITH ONE READ BEFORE TESTING EOF, THE SHOP'S
053100* STANDARD READ-AHEAD IDIOM.
053200     PERFORM 2500-READ-SCAN-INPUT THRU 2500-EXIT.
053300     PERFORM 2100-SCAN-LOOP THRU 2100-EXIT
053400         UNTIL WS-EOF-SCANIN.
053500 2000-EXIT.
053600     EXIT.
053700 
053800* 2100-SCAN-LOOP -- ONE PASS PER SCAN-INPUT RECORD.  INELIGIBLE
053900* FILES' LINES ARE COUNTED IN NEITHER LINES-SCANNED NOR THE
054000* DETECTION ENGINE -- THEY ARE SIMPLY SKIPPED OVER.
054100 2100-SCAN-LOOP.
054200     PERFORM 2200-CHECK-FILE-BREAK THRU 2200-EXIT.
054300     IF WS-CUR-FILE-ELIGIBLE
054400         PERFORM 3000-SCAN-LINE THRU 3000-EXIT
054500         ADD 1 TO WS-LINES-SCANNED.
054600* READ AHEAD TO THE NEXT RECORD BEFORE LOOPING BACK -- THE SHOP'S
054700* USUAL READ-AHEAD-BEFORE-LOOP IDIOM.
054800     PERFORM 2500-READ-SCAN-INPUT THRU 2500-EXIT.
054900 2100-EXIT.
055000     EXIT.
055100 
055200* 2200-CHECK-FILE-BREAK -- COMPARES THE INCOMING RECORD'S SI-
055300* FILE-ID AGAINST WS-PREV-FILE-ID, THE SAME FILE-ID CONTROL-
055400* BREAK TEST USED THROUGHOUT THIS SHOP'S BATCH WORK.
055500 2200-CHECK-FILE-BREAK.
055600     IF WS-FIRST-RECORD-OF-RUN
055700         PERFORM 2300-START-FILE-GROUP THRU 2300-EXIT
055800         GO TO 2200-EXIT.
055900     IF SI-FILE-ID NOT = WS-PREV-FILE-ID
056000         PERFORM 2300-START-FILE-GROUP THRU 2300-EXIT.
056100 2200-EXIT.
056200     EXIT.
056300 
056400* 2300-START-FILE-GROUP -- FIRES ON EVERY NEW SI-FILE-ID.  ALSO
056500* WHERE THE SCANNED/SKIPPED FILE COUNTS GET BUMPED, ONCE PER
056600* FILE, NOT ONCE PER LINE.
056700 2300-START-FILE-GROUP.
056800     MOVE SI-FILE-ID TO WS-PREV-FILE-ID.
056900     MOVE "N"        TO WS-FIRST-RECORD-SW.
057000     MOVE 0          TO WS-FILE-MATCH-COUNT.
057100     PERFORM 2600-CHECK-ELIGIBILITY THRU 2600-EXIT.
057200     IF WS-CUR-FILE-ELIGIBLE
057300         ADD 1 TO WS-FILES-SCANNED
057400     ELSE
057500         ADD 1 TO WS-FILES-SKIPPED.
057600 2300-EXIT.
057700     EXIT.
057800 
057900* 2500-READ-SCAN-INPUT -- FILE STATUS 00 IS A GOOD READ, 10 IS
058000* END OF FILE, ANYTHING ELSE IS A REAL I/O ERROR.
058100 2500-READ-SCAN-INPUT.
058200     READ SCAN-INPUT
058300         AT END
058400             MOVE "Y" TO WS-EOF-SCANIN-SW.
058500     IF WS-FS-SCANIN NOT = "00" AND WS-FS-SCANIN NOT = "10"
058600         PERFORM 8100-SCAN-INPUT-ERROR THRU 8100-EXIT.
058700 2500-EXIT.
058800     EXIT.
058900 
059000* 8100-SCAN-INPUT-ERROR -- LOGS A SCAN-ERROR AUDIT EVENT AND
059100* NOTIFIES THE OPERATOR.  THE RUN CONTINUES; SEE 9000-TERMINATE
059200* FOR HOW WS-ERRORS-COUNT AFFECTS THE FINAL RETURN CODE.
059300 8100-SCAN-INPUT-ERROR.
059400     ADD 1 TO WS-ERRORS-COUNT.
059500     MOVE WCM-EVT-SCAN-ERROR TO AU-EVENT-TYPE.
059600     MOVE WS-SCAN-ID          TO AU-SCAN-ID.
059700     MOVE SPACES              TO AU-RISK-LEVEL.
059800     MOVE SPACES              TO AU-DETAIL.
059900     STRING "SCAN-INPUT FILE STATUS=" DELIMITED BY SIZE
060000            WS-FS-SCANIN            DELIMITED BY SIZE
060100            INTO AU-DETAIL.
060200     PERFORM 3700-WRITE-AUDIT-EVENT THRU 3700-EXIT.
060300     DISPLAY "PANSCN01 - SCAN-INPUT I/O ERROR, STATUS="
060400             WS-FS-SCANIN.
060500 8100-EXIT.
060600     EXIT.
060700 
060800* 2600-CHECK-ELIGIBILITY -- ONE-TIME, PER-FILE-GROUP TEST, RUN
060900* ONLY FROM 2300-START-FILE-GROUP, NOT ON EVERY LINE.
061000 2600-CHECK-ELIGIBILITY.
061100* SCAN-INPUT CARRIES NO PER-FILE SIZE FIELD IN THE BATCH
061200* RENDITION, SO ONLY THE EXTENSION RULE FROM THE SPEC IS
061300* APPLIED HERE.  THE SIZE-LIMIT RULE APPLIES UPSTREAM, IN THE
061400* EXTRACT JOB THAT BUILDS SCAN-INPUT.
061500     MOVE "Y" TO WS-CUR-FILE-ELIGIBLE-SW.
061600     IF NOT WCM-SCAN-LIST-ACTIVE
061700         GO TO 2600-EXIT.
061800     MOVE SPACES       TO WS-LOOK4.
061900     MOVE SI-FILE-EXT  TO WS-LOOK4.
062000     IF WS-LOOK4 = WCM-EXT-01 OR WS-LOOK4 = WCM-EXT-02
062100        OR WS-LOOK4 = WCM-EXT-03 OR WS-LOOK4 = WCM-EXT-04
062200        OR WS-LOOK4 = WCM-EXT-05 OR WS-LOOK4 = WCM-EXT-06
062300        OR WS-LOOK4 = WCM-EXT-07 OR WS-LOOK4 = WCM-EXT-08
062400        OR WS-LOOK4 = WCM-EXT-09 OR WS-LOOK4 = WCM-EXT-10
062500         GO TO 2600-EXIT.
062600     MOVE "N" TO WS-CUR-FILE-ELIGIBLE-SW.
062700 2600-EXIT.
062800     EXIT.
062900 
063000****************************************************************
063100* 3000-3699 -- THE DETECTION ENGINE.  ONE LINE OF SOURCE TEXT IN,
063200* ZERO OR MORE FINDING RECORDS OUT.  NO OCCURS TABLES -- CANDIDATE
063300* DIGIT RUNS ARE FOUND BY DIRECT REFERENCE MODIFICATION AGAINST
063400* SI-TEXT, ONE PASS, LEFT TO RIGHT.
063500****************************************************************
063600 3000-SCAN-LINE.
063700     MOVE SI-TEXT TO WS-MASK-SPAN.
063800     MOVE 200     TO WS-MASK-SPAN-LEN.
063900     PERFORM 3400-MASK-CHECK THRU 3400-EXIT.
064000     MOVE WS-MASK-RESULT TO WS-LINE-MASKED-SW.
064100     IF WCM-EXCLUDE-MASKED AND WS-LINE-MASKED
064200         GO TO 3000-EXIT.
064300     MOVE 0 TO WS-RUN-LEN.
064400     PERFORM 3100-SCAN-FOR-CANDIDATES THRU 3100-EXIT.
064500 3000-EXIT.
064600     EXIT.
064700 
064800* 3100-SCAN-FOR-CANDIDATES -- WALKS ALL 200 COLUMNS OF WS-MASK-
064900* SPAN ONE BYTE AT A TIME LOOKING FOR MAXIMAL NUMERIC RUNS.  A
065000* RUN STILL OPEN AT COLUMN 200 IS EVALUATED HERE, NOT LOST.
065100 3100-SCAN-FOR-CANDIDATES.
065200     PERFORM 3110-TEST-POSITION THRU 3110-EXIT
065300         VARYING WS-CUR-POS FROM 1 BY 1
065400         UNTIL WS-CUR-POS > 200.
065500     IF WS-RUN-LEN > 0
065600         PERFORM 3140-EVALUATE-RUN THRU 3140-EXIT.
065700 3100-EXIT.
065800     EXIT.
065900 
066000* 3110-TEST-POSITION -- ONE COLUMN.  A NON-DIGIT CLOSES OUT ANY
066100* RUN IN PROGRESS AND SENDS IT TO 3140-EVALUATE-RUN.
066200 3110-TEST-POSITION.
066300     MOVE SI-TEXT(WS-CUR-POS:1) TO WS-CUR-CHAR.
066400     IF WS-CUR-CHAR IS NUMERIC
066500         GO TO 3115-EXTEND-RUN.
066600     IF WS-RUN-LEN > 0
066700         PERFORM 3140-EVALUATE-RUN THRU 3140-EXIT.
066800     MOVE 0 TO WS-RUN-LEN.
066900     GO TO 3110-EXIT.
067000* 3115-EXTEND-RUN -- FALL-THROUGH FROM ABOVE WHEN THE CURRENT
067100* BYTE IS NUMERIC.  MARKS WS-RUN-START THE FIRST TIME A RUN
067200* OPENS, THEN JUST COUNTS.
067300 3115-EXTEND-RUN.
067400     IF WS-RUN-LEN = 0
067500         MOVE WS-CUR-POS TO WS-RUN-START.
067600     ADD 1 TO WS-RUN-LEN.
067700 3110-EXIT.
067800     EXIT.
067900 
068000* 3140-EVALUATE-RUN -- 13-19 IS THE WIDEST BRAND-LENGTH SPAN
068100* ACROSS ALL OF PANSCNW.CPY'S CARD TYPES.  ANYTHING OUTSIDE THAT
068200* RANGE CANNOT BE A PAN AND IS DROPPED HERE WITHOUT EVER TOUCHING
068300* THE CLASSIFY/LUHN/CONFIDENCE PARAGRAPHS.
068400 3140-EVALUATE-RUN.
068500     IF WS-RUN-LEN < 13 OR WS-RUN-LEN > 19
068600         MOVE 0 TO WS-RUN-LEN
068700         GO TO 3140-EXIT.
068800     MOVE SPACES TO WS-CAND-DIGITS.
068900     MOVE SI-TEXT(WS-RUN-START:WS-RUN-LEN) TO WS-CAND-DIGITS.
069000     MOVE WS-RUN-LEN   TO WS-CAND-LEN.
069100     MOVE WS-RUN-START TO WS-COL-START.
069200     COMPUTE WS-COL-END = WS-RUN-START + WS-RUN-LEN.
069300     PERFORM 3150-PROCESS-CANDIDATE THRU 3150-EXIT.
069400     MOVE 0 TO WS-RUN-LEN.
069500 3140-EXIT.
069600     EXIT.
069700 
069800* 3150-PROCESS-CANDIDATE -- THE FOUR-GATE PIPELINE FOR ONE DIGIT
069900* RUN: BRAND, THEN LUHN (IF REQUIRED), THEN THE MIN-CONFIDENCE
070000* CUTOFF, THEN MASKING AND THE FINDING WRITE.  ANY GATE CAN DROP
070100* THE CANDIDATE WITHOUT TOUCHING THE FINDINGS FILE.
070200 3150-PROCESS-CANDIDATE.
070300     PERFORM 3200-CLASSIFY-BRAND THRU 3200-EXIT.
070400     IF WS-BRAND-FOUND = SPACES
070500         GO TO 3150-EXIT.
070600     PERFORM 3300-LUHN-CHECK THRU 3300-EXIT.
070700     IF WCM-REQUIRE-LUHN AND WS-LUHN-FLAG = "N"
070800         GO TO 3150-EXIT.
070900     PERFORM 3500-SCORE-CONFIDENCE THRU 3500-EXIT.
071000* MIN-CONFIDENCE CUTOFF -- WCM-MIN-CONFIDENCE IS THE 0.70 SWITCH
071100* IN PANSCNW.CPY, TUNABLE WITHOUT A RECOMPILE OF THIS PROGRAM.
071200     IF WS-CONF-CALC-U < WCM-MIN-CONFIDENCE
071300         GO TO 3150-EXIT.
071400     PERFORM 3600-MASK-PAN THRU 3600-EXIT.
071500     PERFORM 3650-EMIT-FINDING THRU 3650-EXIT.
071600 3150-EXIT.
071700     EXIT.
071800 
071900****************************************************************
072000* 3200-CLASSIFY-BRAND -- FIXED-ORDER PREFIX/LENGTH RULES.  ORDER
072100* IS PART OF THE COMPLIANCE RULESET -- SEE PANSCNW.CPY BANNER.
072200* WS-BRAND-FOUND LEFT AT SPACES MEANS NO BRAND MATCHED (CANDIDATE
072300* IS DROPPED BY THE CALLER).
072400****************************************************************
072500 3200-CLASSIFY-BRAND.
072600     MOVE SPACES TO WS-BRAND-FOUND.
072700* VISA -- LEADING 4, LENGTH 13 OR 16.
072800     IF WS-CAND-PFX-1 = "4"
072900       IF WS-CAND-LEN = 13 OR WS-CAND-LEN = 16
073000         MOVE WCM-CT-VISA TO WS-BRAND-FOUND.
073100     IF WS-BRAND-FOUND NOT = SPACES
073200         GO TO 3200-EXIT.
073300* MASTERCARD -- OLD BIN RANGE 51-55, LENGTH 16.
073400     IF WS-CAND-LEN = 16
073500       IF WS-CAND-DIGITS(1:2) >= "51"
073600          AND WS-CAND-DIGITS(1:2) <= "55"
073700         MOVE WCM-CT-MASTERCARD TO WS-BRAND-FOUND.
073800     IF WS-BRAND-FOUND NOT = SPACES
073900         GO TO 3200-EXIT.
074000* MASTERCARD -- 2017 BIN EXPANSION RANGE 2221-2720, LENGTH 16.
074100     IF WS-CAND-LEN = 16
074200       IF WS-CAND-DIGITS(1:4) >= "2221"
074300          AND WS-CAND-DIGITS(1:4) <= "2720"
074400         MOVE WCM-CT-MASTERCARD TO WS-BRAND-FOUND.
074500     IF WS-BRAND-FOUND NOT = SPACES
074600         GO TO 3200-EXIT.
074700* AMEX -- LEADING 34 OR 37, LENGTH 15.
074800     IF WS-CAND-LEN = 15
074900       IF WS-CAND-DIGITS(1:2) = "34" OR WS-CAND-DIGITS(1:2) = "37"
075000         MOVE WCM-CT-AMEX TO WS-BRAND-FOUND.
075100     IF WS-BRAND-FOUND NOT = SPACES
075200         GO TO 3200-EXIT.
075300* DISCOVER -- LEADING 6011 OR 65, LENGTH 16.
075400     IF WS-CAND-LEN = 16
075500       IF WS-CAND-DIGITS(1:4) = "6011"
075600          OR WS-CAND-DIGITS(1:2) = "65"
075700         MOVE WCM-CT-DISCOVER TO WS-BRAND-FOUND.
075800     IF WS-BRAND-FOUND NOT = SPACES
075900         GO TO 3200-EXIT.
076000* DINERS CLUB -- LEADING 300-305, 36 OR 38, LENGTH 14.
076100     IF WS-CAND-LEN = 14
076200       IF (WS-CAND-DIGITS(1:3) >= "300"
076300           AND WS-CAND-DIGITS(1:3) <= "305")
076400          OR WS-CAND-DIGITS(1:2) = "36"
076500          OR WS-CAND-DIGITS(1:2) = "38"
076600         MOVE WCM-CT-DINERS TO WS-BRAND-FOUND.
076700     IF WS-BRAND-FOUND NOT = SPACES
076800         GO TO 3200-EXIT.
076900* JCB -- LEADING 2131 OR 1800, LENGTH 15.
077000     IF WS-CAND-LEN = 15
077100       IF WS-CAND-DIGITS(1:4) = "2131"
077200          OR WS-CAND-DIGITS(1:4) = "1800"
077300         MOVE WCM-CT-JCB TO WS-BRAND-FOUND.
077400     IF WS-BRAND-FOUND NOT = SPACES
077500         GO TO 3200-EXIT.
077600* JCB -- LEADING 35, LENGTH 16 (NEWER JCB RANGE).
077700     IF WS-CAND-LEN = 16
077800       IF WS-CAND-DIGITS(1:2) = "35"
077900         MOVE WCM-CT-JCB TO WS-BRAND-FOUND.
078000 3200-EXIT.
078100     EXIT.
078200 
078300****************************************************************
078400* 3300-LUHN-CHECK -- MOD-10 CHECK, WALKED RIGHT TO LEFT.  NO
078500* INTRINSIC FUNCTIONS -- EVERY-OTHER-DIGIT DOUBLING AND THE
078600* FINAL MOD-10 TEST ARE BOTH DONE WITH DIVIDE ... REMAINDER.
078700****************************************************************
078800 3300-LUHN-CHECK.
078900     MOVE 0   TO WS-LUHN-SUM.
079000     MOVE "N" TO WS-LUHN-FLAG.
079100     PERFORM 3310-LUHN-STEP THRU 3310-EXIT
079200         VARYING WS-LUHN-POS FROM WS-CAND-LEN BY -1
079300         UNTIL WS-LUHN-POS < 1.
079400     DIVIDE WS-LUHN-SUM BY 10
079500         GIVING WS-LUHN-FINAL-QUOT
079600         REMAINDER WS-LUHN-FINAL-REM.
079700     IF WS-LUHN-FINAL-REM = 0
079800         MOVE "Y" TO WS-LUHN-FLAG.
079900     IF WS-LUHN-OK
080000         ADD 1 TO WS-LUHN-VALID-COUNT
080100     ELSE
080200         ADD 1 TO WS-LUHN-INVALID-COUNT.
080300 3300-EXIT.
080400     EXIT.
080500 
080600* 3310-LUHN-STEP -- ONE DIGIT, INVOKED RIGHT TO LEFT.  EVEN
080700* FROM-THE-RIGHT POSITIONS DOUBLE (PERFORM 3320); ODD ONES ADD
080800* STRAIGHT INTO THE RUNNING SUM.
080900 3310-LUHN-STEP.
081000     MOVE WS-CAND-DIGITS(WS-LUHN-POS:1) TO WS-LUHN-DIGIT.
081100     COMPUTE WS-LUHN-FROM-RIGHT =
081200         WS-CAND-LEN - WS-LUHN-POS + 1.
081300     DIVIDE WS-LUHN-FROM-RIGHT BY 2
081400         GIVING WS-LUHN-QUOT
081500         REMAINDER WS-LUHN-REM2.
081600     IF WS-LUHN-REM2 = 0
081700         PERFORM 3320-LUHN-ADJUST THRU 3320-EXIT
081800         GO TO 3310-EXIT.
081900     ADD WS-LUHN-DIGIT TO WS-LUHN-SUM.
082000 3310-EXIT.
082100     EXIT.
082200* 3320-LUHN-ADJUST -- DOUBLE THE DIGIT, SUBTRACT 9 IF THE DOUBLE
082300* CARRIES PAST A SINGLE DIGIT (SAME AS SUMMING THE TWO DIGITS OF
082400* THE DOUBLED VALUE, WITHOUT AN INTRINSIC FUNCTION).
082500 3320-LUHN-ADJUST.
082600     COMPUTE WS-LUHN-DBL = WS-LUHN-DIGIT * 2.
082700     IF WS-LUHN-DBL > 9
082800         SUBTRACT 9 FROM WS-LUHN-DBL.
082900     ADD WS-LUHN-DBL TO WS-LUHN-SUM.
083000 3320-EXIT.
083100     EXIT.
083200 
083300****************************************************************
083400* 3400-MASK-CHECK -- IS THE CANDIDATE SPAN ALREADY REDACTED?
083500* TESTS FOUR SHAPES AT EACH STARTING POSITION USING THE MASK-CHAR
083600* CLASS CONDITION (SEE SPECIAL-NAMES) -- A RUN OF 4+ MASK
083700* CHARACTERS, A MASK-RUN FOLLOWED BY 4 DIGITS, 4 DIGITS FOLLOWED
083800* BY A MASK-RUN, OR THE dddd-****-****-dddd TEMPLATE.
083900****************************************************************
084000 3400-MASK-CHECK.
084100     MOVE "N" TO WS-MASK-RESULT.
084200     PERFORM 3410-MASK-SCAN-POS THRU 3410-EXIT
084300         VARYING WS-MASK-IDX FROM 1 BY 1
084400         UNTIL WS-MASK-IDX > WS-MASK-SPAN-LEN
084500            OR WS-MASK-RESULT-YES.
084600 3400-EXIT.
084700     EXIT.
084800 
084900* 3410-MASK-SCAN-POS -- ONE STARTING COLUMN.  A FLAT 4-BYTE MASK
085000* RUN AT THIS POSITION IS AN IMMEDIATE YES; OTHERWISE FALL
085100* THROUGH TO THE NARROWER SHAPE TESTS.
085200 3410-MASK-SCAN-POS.
085300     IF WS-MASK-IDX + 15 > WS-MASK-SPAN-LEN
085400         PERFORM 3450-MASK-SHAPE-CHECK THRU 3450-EXIT
085500         GO TO 3410-EXIT.
085600     IF WS-MASK-SPAN(WS-MASK-IDX:4) IS MASK-CHAR
085700         MOVE "Y" TO WS-MASK-RESULT
085800         GO TO 3410-EXIT.
085900     PERFORM 3450-MASK-SHAPE-CHECK THRU 3450-EXIT.
086000 3410-EXIT.
086100     EXIT.
086200 
086300* 3450-MASK-SHAPE-CHECK -- MASK-RUN/DIGITS AND DIGITS/MASK-RUN
086400* 4-AND-4 SHAPES; FALLS THROUGH TO 3452 FOR A SHORT (1-3 BYTE)
086500* LEADING MASK RUN AHEAD OF THE 4 DIGITS, THEN TO 3460 FOR THE
086600* LONGER TEMPLATE.
086700 3450-MASK-SHAPE-CHECK.
086800     IF WS-MASK-IDX + 8 > WS-MASK-SPAN-LEN
086900         PERFORM 3452-MASK-SHORT-RUN-CHECK THRU 3452-EXIT
087000         GO TO 3450-EXIT.
087100     IF WS-MASK-SPAN(WS-MASK-IDX:4)   IS MASK-CHAR
087200        AND WS-MASK-SPAN(WS-MASK-IDX + 4:4) IS NUMERIC
087300         MOVE "Y" TO WS-MASK-RESULT
087400         GO TO 3450-EXIT.
087500     IF WS-MASK-SPAN(WS-MASK-IDX:4)       IS NUMERIC
087600        AND WS-MASK-SPAN(WS-MASK-IDX + 4:4) IS MASK-CHAR
087700         MOVE "Y" TO WS-MASK-RESULT
087800         GO TO 3450-EXIT.
087900     PERFORM 3452-MASK-SHORT-RUN-CHECK THRU 3452-EXIT.
088000     IF WS-MASK-RESULT-YES
088100         GO TO 3450-EXIT.
088200     IF WS-MASK-IDX + 18 > WS-MASK-SPAN-LEN
088300         GO TO 3450-EXIT.
088400     PERFORM 3460-SHAPE-TEST THRU 3460-EXIT.
088500 3450-EXIT.
088600     EXIT.
088700 
088800* 3452-MASK-SHORT-RUN-CHECK -- A 1, 2, OR 3 BYTE MASK-CHAR RUN
088900* IMMEDIATELY FOLLOWED BY 4 DIGITS ALSO COUNTS AS MASKED (E.G.
089000* "*1234" OR "**5678"), NOT ONLY A FLAT 4-BYTE MASK RUN.
089100 3452-MASK-SHORT-RUN-CHECK.
089200     MOVE "N" TO WS-MASK-RESULT.
089300     IF WS-MASK-IDX + 4 > WS-MASK-SPAN-LEN
089400         GO TO 3452-EXIT.
089500     IF WS-MASK-SPAN(WS-MASK-IDX:1) IS MASK-CHAR
089600        AND WS-MASK-SPAN(WS-MASK-IDX + 1:4) IS NUMERIC
089700         MOVE "Y" TO WS-MASK-RESULT
089800         GO TO 3452-EXIT.
089900     IF WS-MASK-IDX + 5 > WS-MASK-SPAN-LEN
090000         GO TO 3452-EXIT.
090100     IF WS-MASK-SPAN(WS-MASK-IDX:2) IS MASK-CHAR
090200        AND WS-MASK-SPAN(WS-MASK-IDX + 2:4) IS NUMERIC
090300         MOVE "Y" TO WS-MASK-RESULT
090400         GO TO 3452-EXIT.
090500     IF WS-MASK-IDX + 6 > WS-MASK-SPAN-LEN
090600         GO TO 3452-EXIT.
090700     IF WS-MASK-SPAN(WS-MASK-IDX:3) IS MASK-CHAR
090800        AND WS-MASK-SPAN(WS-MASK-IDX + 3:4) IS NUMERIC
090900         MOVE "Y" TO WS-MASK-RESULT.
091000 3452-EXIT.
091100     EXIT.
091200 
091300* 3460-SHAPE-TEST -- THE DDDD-****-****-DDDD TEMPLATE, HYPHENS
091400* AND ALL, THE SHAPE MOST TEST FIXTURES USE.
091500 3460-SHAPE-TEST.
091600     IF WS-MASK-SPAN(WS-MASK-IDX:4)         IS NUMERIC
091700        AND WS-MASK-SPAN(WS-MASK-IDX + 4:1)     = "-"
091800        AND WS-MASK-SPAN(WS-MASK-IDX + 5:4)     IS MASK-CHAR
091900        AND WS-MASK-SPAN(WS-MASK-IDX + 9:1)     = "-"
092000        AND WS-MASK-SPAN(WS-MASK-IDX + 10:4)    IS MASK-CHAR
092100        AND WS-MASK-SPAN(WS-MASK-IDX + 14:1)    = "-"
092200        AND WS-MASK-SPAN(WS-MASK-IDX + 15:4)    IS NUMERIC
092300         MOVE "Y" TO WS-MASK-RESULT.
092400 3460-EXIT.
092500     EXIT.
092600 
092700****************************************************************
092800* 3500-SCORE-CONFIDENCE -- COMPLIANCE OFFICE SCORING FORMULA,
092900* PER THE PCI DATA-SECURITY-OFFICE SPEC SIGNED OFF UNDER TKT-
093000* 1650: BASE, LUHN BONUS, CONTEXT-KEYWORD BONUS, MASKED-CONTEXT
093100* PENALTY, BRAND BONUS, THEN CLAMPED TO THE 0.00-1.00 RANGE.
093200* TKT-1340 ORIGINALLY ADDED THE KEYWORD BONUS AFTER THE SECURITY
093300* OFFICE ASKED FOR A WAY TO RANK PLAIN DIGIT-RUN HITS THAT SIT
093400* NEXT TO WORDS LIKE "CARD"; TKT-1650 REPLACED THE ORIGINAL
093500* FLAT .50/.20/.99 FORMULA WITH THE FULL FIVE-TERM ONE BELOW.
093600****************************************************************
093700 3500-SCORE-CONFIDENCE.
093800     MOVE .30 TO WS-CONF-CALC-U.
093900     IF WS-LUHN-OK
094000         ADD .40 TO WS-CONF-CALC-U.
094100     PERFORM 3510-COMPUTE-CONTEXT-WINDOW THRU 3510-EXIT.
094200     PERFORM 3520-COUNT-KEYWORDS THRU 3520-EXIT.
094300     ADD WS-KEYWORD-BONUS TO WS-CONF-CALC-U.
094400     IF WS-LINE-MASKED
094500         SUBTRACT .20 FROM WS-CONF-CALC-U.
094600     IF WS-BRAND-FOUND = WCM-CT-VISA
094700        OR WS-BRAND-FOUND = WCM-CT-MASTERCARD
094800        OR WS-BRAND-FOUND = WCM-CT-AMEX
094900         ADD .10 TO WS-CONF-CALC-U.
095000     IF WS-CONF-CALC-U > 1.00
095100         MOVE 1.00 TO WS-CONF-CALC-U.
095200     IF WS-CONF-CALC-U < 0.00
095300         MOVE 0.00 TO WS-CONF-CALC-U.
095400 3500-EXIT.
095500     EXIT.
095600 
095700* 3510-COMPUTE-CONTEXT-WINDOW -- THE KEYWORD-SCAN WINDOW IS THE
095800* WCM-CONTEXT-RADIUS (100) CHARACTERS ON EITHER SIDE OF THE
095900* MATCH, CLIPPED TO THE 200-BYTE SI-TEXT LINE.
096000 3510-COMPUTE-CONTEXT-WINDOW.
096100     IF WS-COL-START > WCM-CONTEXT-RADIUS
096200         COMPUTE WS-CTX-START =
096300             WS-COL-START - WCM-CONTEXT-RADIUS
096400     ELSE
096500         MOVE 1 TO WS-CTX-START.
096600     IF WS-COL-END + WCM-CONTEXT-RADIUS < 200
096700         COMPUTE WS-CTX-END =
096800             WS-COL-END + WCM-CONTEXT-RADIUS
096900     ELSE
097000         MOVE 200 TO WS-CTX-END.
097100     COMPUTE WS-CTX-LEN = WS-CTX-END - WS-CTX-START + 1.
097200     MOVE SPACES TO WS-CONTEXT-UPPER.
097300     MOVE SI-TEXT(WS-CTX-START:WS-CTX-LEN) TO WS-CONTEXT-UPPER.
097400     INSPECT WS-CONTEXT-UPPER
097500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
097600                TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
097700 3510-EXIT.
097800     EXIT.
097900 
098000* 3520-COUNT-KEYWORDS -- FULL FOURTEEN-WORD LIST FROM THE DATA
098100* SECURITY OFFICE'S CARDHOLDER-DATA KEYWORD STANDARD (TKT-1650).
098200* BONUS IS .05 PER OCCURRENCE, CAPPED AT WCM-KEYWORD-BONUS-CAP
098300* OCCURRENCES (.20 MAXIMUM).
098400 3520-COUNT-KEYWORDS.
098500     MOVE 0 TO WS-KEYWORD-COUNT.
098600     INSPECT WS-CONTEXT-UPPER TALLYING WS-KEYWORD-COUNT
098700         FOR ALL "CARD"     ALL "CREDIT"   ALL "DEBIT"
098800                 ALL "PAYMENT"  ALL "VISA"     ALL "MASTERCARD"
098900                 ALL "AMEX"     ALL "DISCOVER" ALL "PAN"
099000                 ALL "ACCOUNT"  ALL "NUMBER"   ALL "CVV"
099100                 ALL "EXPIRY"   ALL "EXPIRE".
099200     IF WS-KEYWORD-COUNT > WCM-KEYWORD-BONUS-CAP
099300         MOVE WCM-KEYWORD-BONUS-CAP TO WS-KEYWORD-COUNT.
099400     COMPUTE WS-KEYWORD-BONUS = WS-KEYWORD-COUNT * .05.
099500 3520-EXIT.
099600     EXIT.
099700 
099800****************************************************************
099900* 3600-MASK-PAN -- BUILDS THE REDACTED FORM WRITTEN TO THE
100000* FINDINGS FILE.  TKT-1650 CORRECTED THIS TO MATCH THE
100100* COMPLIANCE-OFFICE MASKING RULE -- EVERY DIGIT ASTERISKED
100200* EXCEPT THE LAST 4 (A 16-DIGIT PAN SHOWS 12 ASTERISKS THEN
100300* THE LAST 4).  THE OLD FIRST-6/LAST-4 SCHEME LEAKED THE BIN
100400* INTO A FIELD THE REPORT LABELS "MASKED" AND WAS DROPPED.
100500****************************************************************
100600 3600-MASK-PAN.
100700     MOVE ALL "*" TO FD-MASKED-PAN.
100800     COMPUTE WS-MASK-IDX = WS-CAND-LEN - 3.
100900     MOVE WS-CAND-DIGITS(WS-MASK-IDX:4)
101000          TO FD-MASKED-PAN(WS-CAND-LEN - 3:4).
101100 3600-EXIT.
101200     EXIT.
101300 
101400****************************************************************
101500* 3650-EMIT-FINDING -- BUILDS AND WRITES ONE FD-FINDING-RECORD,
101600* THEN DRIVES THE PRIORITY/RISK CLASSIFICATION, THE CATEGORY
101700* TALLIES AND THE PAN-DETECTED AUDIT EVENT.
101800****************************************************************
101900 3650-EMIT-FINDING.
102000* LOCATION FIELDS -- WHERE IN SCAN-INPUT THE CANDIDATE LIVED.
102100     MOVE SI-FILE-ID       TO FD-FILE-ID.
102200     MOVE SI-LINE-NO       TO FD-LINE-NO.
102300     MOVE WS-COL-START     TO FD-COL-START.
102400     MOVE WS-COL-END       TO FD-COL-END.
102500     PERFORM 3600-MASK-PAN THRU 3600-EXIT.
102600     MOVE WS-BRAND-FOUND   TO FD-CARD-TYPE.
102700     MOVE WS-LUHN-FLAG     TO FD-LUHN-VALID.
102800     MOVE WS-CONF-CALC-U   TO FD-CONFIDENCE.
102900     MOVE WS-LINE-MASKED-SW TO FD-IS-MASKED.
103000     PERFORM 3670-SCORE-PRIORITY THRU 3670-EXIT.
103100     PERFORM 3680-CLASSIFY-RISK  THRU 3680-EXIT.
103200     WRITE FD-FINDING-RECORD.
103300     ADD 1 TO WS-MATCHES-FOUND.
103400     ADD 1 TO WS-FILE-MATCH-COUNT.
103500* CONFIDENCE BANDS PER TKT-1650: HIGH > .80, MEDIUM .50 THRU
103600* .80, LOW .50 AND BELOW.
103700     IF WS-CONF-CALC-U > .80
103800         ADD 1 TO WS-CONF-HIGH-COUNT
103900     ELSE
104000       IF WS-CONF-CALC-U > .50
104100         ADD 1 TO WS-CONF-MEDIUM-COUNT
104200       ELSE
104300         ADD 1 TO WS-CONF-LOW-COUNT.
104400     IF WS-LINE-MASKED
104500         ADD 1 TO WS-MASKED-COUNT
104600     ELSE
104700         ADD 1 TO WS-UNMASKED-COUNT.
104800     PERFORM 3690-TALLY-CATEGORIES  THRU 3690-EXIT.
104900     PERFORM 3695-AUDIT-PAN-DETECTED THRU 3695-EXIT.
105000 3650-EXIT.
105100     EXIT.
105200 
105300* 3670-SCORE-PRIORITY -- REMEDIATION-PRIORITY POINTS PER TKT-1650:
105400* LUHN-VALID +3, NOT MASKED +2, CONFIDENCE OVER .80 +2, BRAND ONE
105500* OF VISA/MASTERCARD/AMEX +1.  THRESHOLDS UNCHANGED FROM TKT-1502.
105600 3670-SCORE-PRIORITY.
105700     MOVE 0 TO WS-PRIORITY-SCORE.
105800     IF WS-LUHN-OK
105900         ADD 3 TO WS-PRIORITY-SCORE.
106000     IF NOT WS-LINE-MASKED
106100         ADD 2 TO WS-PRIORITY-SCORE.
106200     IF WS-CONF-CALC-U > .80
106300         ADD 2 TO WS-PRIORITY-SCORE.
106400     IF WS-BRAND-FOUND = WCM-CT-VISA
106500        OR WS-BRAND-FOUND = WCM-CT-MASTERCARD
106600        OR WS-BRAND-FOUND = WCM-CT-AMEX
106700         ADD 1 TO WS-PRIORITY-SCORE.
106800* 5 THRU 8 POINTS -- CRITICAL.
106900     IF WS-PRIORITY-SCORE >= 5
107000         MOVE WCM-RISK-CRITICAL TO FD-PRIORITY
107100         GO TO 3670-EXIT.
107200* 3 OR 4 POINTS -- HIGH.
107300     IF WS-PRIORITY-SCORE >= 3
107400         MOVE WCM-RISK-HIGH     TO FD-PRIORITY
107500         GO TO 3670-EXIT.
107600* 1 OR 2 POINTS -- MEDIUM.
107700     IF WS-PRIORITY-SCORE >= 1
107800         MOVE WCM-RISK-MEDIUM   TO FD-PRIORITY
107900         GO TO 3670-EXIT.
108000* ZERO POINTS -- LOW.
108100     MOVE WCM-RISK-LOW TO FD-PRIORITY.
108200 3670-EXIT.
108300     EXIT.
108400 
108500* 3680-CLASSIFY-RISK -- AUDIT RISK CLASS, A SEPARATE RULE FROM
108600* THE REMEDIATION PRIORITY ABOVE (TKT-1650 SPLIT THE TWO APART
108700* AFTER THE COMPLIANCE OFFICE POINTED OUT THEY WERE BEING
108800* CONFLATED): LUHN-VALID AND UNMASKED AND CONFIDENCE OVER .80 IS
108900* CRITICAL; LUHN-VALID AND UNMASKED (ANY CONFIDENCE) IS HIGH;
109000* LUHN-VALID AND MASKED IS MEDIUM; ANYTHING ELSE IS LOW.  ONLY
109100* CRITICAL AND HIGH COUNT TOWARD THE HIGH-RISK-FINDINGS TALLY.
109200 3680-CLASSIFY-RISK.
109300     IF WS-LUHN-OK AND NOT WS-LINE-MASKED
109400        AND WS-CONF-CALC-U > .80
109500         MOVE WCM-RISK-CRITICAL TO FD-RISK-LEVEL
109600         ADD 1 TO WS-HIGH-RISK-COUNT
109700         GO TO 3680-EXIT.
109800     IF WS-LUHN-OK AND NOT WS-LINE-MASKED
109900         MOVE WCM-RISK-HIGH TO FD-RISK-LEVEL
110000         ADD 1 TO WS-HIGH-RISK-COUNT
110100         GO TO 3680-EXIT.
110200     IF WS-LUHN-OK AND WS-LINE-MASKED
110300         MOVE WCM-RISK-MEDIUM TO FD-RISK-LEVEL
110400         GO TO 3680-EXIT.
110500     MOVE WCM-RISK-LOW TO FD-RISK-LEVEL.
110600 3680-EXIT.
110700     EXIT.
110800 
110900* 3690-TALLY-CATEGORIES -- PER-BRAND COUNTER BUMP FOR THE
111000* CATEGORY SUMMARY SECTION OF THE REPORT (SEE 4400 BELOW).
111100 3690-TALLY-CATEGORIES.
111200* FIXED BRAND ORDER, SAME AS 3200-CLASSIFY-BRAND -- VISA FIRST.
111300     IF WS-BRAND-FOUND = WCM-CT-VISA
111400         ADD 1 TO WS-CT-VISA-COUNT
111500         GO TO 3690-EXIT.
111600     IF WS-BRAND-FOUND = WCM-CT-MASTERCARD
111700         ADD 1 TO WS-CT-MC-COUNT
111800         GO TO 3690-EXIT.
111900     IF WS-BRAND-FOUND = WCM-CT-AMEX
112000         ADD 1 TO WS-CT-AMEX-COUNT
112100         GO TO 3690-EXIT.
112200     IF WS-BRAND-FOUND = WCM-CT-DISCOVER
112300         ADD 1 TO WS-CT-DISC-COUNT
112400         GO TO 3690-EXIT.
112500     IF WS-BRAND-FOUND = WCM-CT-DINERS
112600         ADD 1 TO WS-CT-DINERS-COUNT
112700         GO TO 3690-EXIT.
112800* JCB IS THE LAST BRAND WS-BRAND-FOUND CAN HOLD -- NO FALL-
112900* THROUGH "OTHER" BUCKET, SINCE ONLY A RECOGNIZED BRAND EVER
113000* REACHES THIS PARAGRAPH.
113100     IF WS-BRAND-FOUND = WCM-CT-JCB
113200         ADD 1 TO WS-CT-JCB-COUNT.
113300 3690-EXIT.
113400     EXIT.
113500 
113600* 3695-AUDIT-PAN-DETECTED -- ONE AUDIT EVENT PER FINDING, DETAIL
113700* TEXT NAMES THE FILE, LINE AND BRAND SO THE MONITORING GROUP
113800* CAN CROSS-REFERENCE BACK TO THE FINDINGS FILE IF NEEDED.
113900 3695-AUDIT-PAN-DETECTED.
114000     MOVE WCM-EVT-PAN-DETECTED TO AU-EVENT-TYPE.
114100     MOVE WS-SCAN-ID           TO AU-SCAN-ID.
114200     MOVE FD-RISK-LEVEL        TO AU-RISK-LEVEL.
114300     MOVE SPACES               TO AU-DETAIL.
114400* EDIT SI-LINE-NO THROUGH A DISPLAY-NUMERIC WORK FIELD SO THE
114500* STRING BELOW DELIMITS ON THE FIRST TRAILING SPACE, NOT ON A
114600* LEADING-ZERO DIGIT.
114700     MOVE SI-LINE-NO           TO WS-EDIT-NUM1.
114800     STRING SI-FILE-ID    DELIMITED BY SPACE
114900            " LINE "      DELIMITED BY SIZE
115000            WS-EDIT-NUM1  DELIMITED BY SIZE
115100            " TYPE "      DELIMITED BY SIZE
115200            WS-BRAND-FOUND DELIMITED BY SPACE
115300            INTO AU-DETAIL.
115400     PERFORM 3700-WRITE-AUDIT-EVENT THRU 3700-EXIT.
115500 3695-EXIT.
115600     EXIT.
115700 
115800****************************************************************
115900* 3700-WRITE-AUDIT-EVENT -- THE ONE AND ONLY WRITER OF AUDIT-LOG.
116000* CALLERS FILL AU-EVENT-TYPE/AU-SCAN-ID/AU-DETAIL/AU-RISK-LEVEL
116100* AND PERFORM THIS PARAGRAPH; IT OWNS THE SEQUENCE NUMBER.
116200* KEEP IT THAT WAY -- SEE THE BANNER IN PANSCNA.CPY.
116300****************************************************************
116400 3700-WRITE-AUDIT-EVENT.
116500     ADD 1 TO WS-AUDIT-SEQ.
116600     MOVE WS-AUDIT-SEQ TO AU-SEQ.
116700     WRITE AU-AUDIT-RECORD.
116800 3700-EXIT.
116900     EXIT.
117000 
117100****************************************************************
117200* 6000/6100 -- REMAINING AUDIT-TRAIL EVENT WRITERS.  SEE ALSO
117300* 6200-AUDIT-SCAN-STARTED ABOVE 1000-INITIALIZE AND
117400* 3695-AUDIT-PAN-DETECTED ABOVE 3650-EMIT-FINDING.
117500****************************************************************
117600 6000-AUDIT-SCAN-COMPLETED.
117700     MOVE WCM-EVT-SCAN-COMPLETED TO AU-EVENT-TYPE.
117800     MOVE WS-SCAN-ID              TO AU-SCAN-ID.
117900     MOVE SPACES                  TO AU-RISK-LEVEL.
118000     MOVE SPACES                  TO AU-DETAIL.
118100     MOVE WS-LINES-SCANNED TO WS-EDIT-NUM1.
118200     MOVE WS-MATCHES-FOUND TO WS-EDIT-NUM2.
118300     STRING "LINES="     DELIMITED BY SIZE
118400            WS-EDIT-NUM1 DELIMITED BY SIZE
118500            " FINDINGS=" DELIMITED BY SIZE
118600            WS-EDIT-NUM2 DELIMITED BY SIZE
118700            INTO AU-DETAIL.
118800     PERFORM 3700-WRITE-AUDIT-EVENT THRU 3700-EXIT.
118900 6000-EXIT.
119000     EXIT.
119100 
119200 6100-AUDIT-REPORT-GENERATED.
119300     MOVE WCM-EVT-REPORT-GEN TO AU-EVENT-TYPE.
119400     MOVE WS-SCAN-ID         TO AU-SCAN-ID.
119500     MOVE WS-OVERALL-RISK    TO AU-RISK-LEVEL.
119600     MOVE SPACES             TO AU-DETAIL.
119700     STRING "REPORT WRITTEN TO RPTOUT, STATUS=" DELIMITED BY SIZE
119800            WS-COMPLIANCE-STATUS                DELIMITED BY SIZE
119900            INTO AU-DETAIL.
120000     PERFORM 3700-WRITE-AUDIT-EVENT THRU 3700-EXIT.
120100 6100-EXIT.
120200     EXIT.
120300 
120400****************************************************************
120500* 4000-WRITE-REPORT -- THE REPORT PASS.  FINDINGS WAS WRITTEN AS
120600* AN OUTPUT FILE DURING THE SCAN PASS ABOVE; IT IS CLOSED AND
120700* RE-OPENED INPUT HERE SO THE DETAIL SECTION CAN BE DRIVEN BY A
120800* SECOND SEQUENTIAL READ, THE SAME CLOSE-THEN-REPROCESS IDIOM
120900* USED ELSEWHERE IN THIS SHOP'S BATCH SUITE.
121000****************************************************************
121100 4000-WRITE-REPORT.
121200     PERFORM 5000-ASSESS-RISK  THRU 5000-EXIT.
121300     PERFORM 4100-WRITE-HEADER THRU 4100-EXIT.
121400     CLOSE FINDINGS.
121500     OPEN INPUT FINDINGS.
121600     MOVE "Y" TO WS-RPT-FIRST-SW.
121700     PERFORM 4200-READ-FINDING THRU 4200-EXIT.
121800     PERFORM 4210-DETAIL-LOOP THRU 4210-EXIT
121900         UNTIL WS-EOF-FINDINGS.
122000     PERFORM 4290-FINAL-SUBTOTAL THRU 4290-EXIT.
122100     CLOSE FINDINGS.
122200     PERFORM 4400-WRITE-CATEGORY-SUMMARY THRU 4400-EXIT.
122300     PERFORM 4500-WRITE-RISK-SECTION     THRU 4500-EXIT.
122400     PERFORM 4600-WRITE-TRAILER          THRU 4600-EXIT.
122500 4000-EXIT.
122600     EXIT.
122700 
122800* 4100-WRITE-HEADER -- FIRST THREE LINES OF THE REPORT: TITLE,
122900* DASH RULE, DETAIL COLUMN HEADINGS.
123000 4100-WRITE-HEADER.
123100     MOVE WS-SCAN-ID     TO HDR-SCAN-ID.
123200     MOVE WS-OPERATOR-ID TO HDR-OPERATOR.
123300     MOVE WS-HDR-LINE1 TO RO-PRINT-LINE.
123400     WRITE RO-REPORT-RECORD.
123500     MOVE WS-HDR-LINE2 TO RO-PRINT-LINE.
123600     WRITE RO-REPORT-RECORD.
123700     MOVE WS-DET-HDR-LINE TO RO-PRINT-LINE.
123800     WRITE RO-REPORT-RECORD.
123900 4100-EXIT.
124000     EXIT.
124100 
124200* 4200-READ-FINDING -- NEXT-RECORD READ FOR THE DETAIL LOOP.
124300* KEPT AS ITS OWN PARAGRAPH SO 4210 AND 4000 CAN BOTH PERFORM IT.
124400 4200-READ-FINDING.
124500     READ FINDINGS
124600         AT END
124700             MOVE "Y" TO WS-EOF-FINDINGS-SW.
124800 4200-EXIT.
124900     EXIT.
125000 
125100* 4210-DETAIL-LOOP -- ONE PASS PER FINDING.  FD-FILE-ID CHANGING
125200* FROM THE PRIOR RECORD IS THE CONTROL BREAK -- CLOSE OUT THE
125300* OLD FILE'S SUBTOTAL (4230) BEFORE STARTING THE NEW GROUP.
125400 4210-DETAIL-LOOP.
125500     IF WS-RPT-FIRST-SW = "Y"
125600         MOVE FD-FILE-ID TO WS-PREV-FILE-ID
125700         MOVE "N"       TO WS-RPT-FIRST-SW
125800         MOVE 0         TO WS-FILE-MATCH-COUNT
125900     ELSE
126000       IF FD-FILE-ID NOT = WS-PREV-FILE-ID
126100         PERFORM 4230-WRITE-SUBTOTAL THRU 4230-EXIT
126200         MOVE FD-FILE-ID TO WS-PREV-FILE-ID
126300         MOVE 0          TO WS-FILE-MATCH-COUNT.
126400     PERFORM 4220-WRITE-DETAIL-LINE THRU 4220-EXIT.
126500     ADD 1 TO WS-FILE-MATCH-COUNT.
126600     PERFORM 4200-READ-FINDING THRU 4200-EXIT.
126700 4210-EXIT.
126800     EXIT.
126900 
127000* 4220-WRITE-DETAIL-LINE -- ONE PRINT LINE PER FINDING, LAID OUT
127100* IN WS-DET-LINE (SEE WORKING-STORAGE) FROM THE FD-FINDING-REC
127200* FIELDS WRITTEN BY 3650-EMIT-FINDING DURING THE SCAN PASS.
127300 4220-WRITE-DETAIL-LINE.
127400     MOVE FD-FILE-ID     TO DET-FILE-ID.
127500     MOVE FD-LINE-NO     TO DET-LINE-NO.
127600     MOVE FD-CARD-TYPE   TO DET-CARD-TYPE.
127700     MOVE FD-MASKED-PAN  TO DET-MASKED-PAN.
127800     MOVE FD-LUHN-VALID  TO DET-LUHN.
127900     MOVE FD-CONFIDENCE  TO DET-CONFIDENCE.
128000     MOVE FD-IS-MASKED   TO DET-MASKED-FLAG.
128100     MOVE FD-PRIORITY    TO DET-PRIORITY.
128200     MOVE WS-DET-LINE TO RO-PRINT-LINE.
128300     WRITE RO-REPORT-RECORD.
128400 4220-EXIT.
128500     EXIT.
128600 
128700* 4230-WRITE-SUBTOTAL -- PER-FILE FINDING COUNT, PRINTED WHEN
128800* FD-FILE-ID BREAKS (FROM 4210) AND AGAIN AT END-OF-FINDINGS
128900* FOR THE LAST FILE GROUP (FROM 4290).
129000 4230-WRITE-SUBTOTAL.
129100     MOVE WS-FILE-MATCH-COUNT TO SUBT-COUNT.
129200     MOVE WS-PREV-FILE-ID     TO SUBT-FILE-ID.
129300     MOVE WS-SUBTOTAL-LINE TO RO-PRINT-LINE.
129400     WRITE RO-REPORT-RECORD.
129500 4230-EXIT.
129600     EXIT.
129700 
129800* 4290-FINAL-SUBTOTAL -- THE LAST FILE GROUP NEVER TRIPS THE
129900* BREAK TEST IN 4210 (THERE IS NO NEXT RECORD TO DIFFER), SO
130000* 4000 PERFORMS THIS ONE MORE TIME AFTER THE READ LOOP ENDS.
130100 4290-FINAL-SUBTOTAL.
130200     IF WS-RPT-FIRST-SW = "N"
130300         PERFORM 4230-WRITE-SUBTOTAL THRU 4230-EXIT.
130400 4290-EXIT.
130500     EXIT.
130600 
130700* 4400-WRITE-CATEGORY-SUMMARY -- BRAND-BY-BRAND FINDING COUNTS
130800* (FROM 3690-TALLY-CATEGORIES) PLUS THE LUHN/MASK/CONFIDENCE
130900* BREAKDOWNS BUILT BY 3650-EMIT-FINDING DURING THE SCAN PASS.
131000 4400-WRITE-CATEGORY-SUMMARY.
131100     MOVE WS-CAT-HDR-LINE TO RO-PRINT-LINE.
131200     WRITE RO-REPORT-RECORD.
131300* SIX BRAND ROWS, FIXED ORDER, MATCHING 3200-CLASSIFY-BRAND.
131400     MOVE WCM-CT-VISA        TO CAT-BRAND-NAME.
131500     MOVE WS-CT-VISA-COUNT   TO CAT-BRAND-COUNT.
131600     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
131700     WRITE RO-REPORT-RECORD.
131800     MOVE WCM-CT-MASTERCARD  TO CAT-BRAND-NAME.
131900     MOVE WS-CT-MC-COUNT     TO CAT-BRAND-COUNT.
132000     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
132100     WRITE RO-REPORT-RECORD.
132200     MOVE WCM-CT-AMEX        TO CAT-BRAND-NAME.
132300     MOVE WS-CT-AMEX-COUNT   TO CAT-BRAND-COUNT.
132400     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
132500     WRITE RO-REPORT-RECORD.
132600     MOVE WCM-CT-DISCOVER    TO CAT-BRAND-NAME.
132700     MOVE WS-CT-DISC-COUNT   TO CAT-BRAND-COUNT.
132800     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
132900     WRITE RO-REPORT-RECORD.
133000     MOVE WCM-CT-DINERS      TO CAT-BRAND-NAME.
133100     MOVE WS-CT-DINERS-COUNT TO CAT-BRAND-COUNT.
133200     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
133300     WRITE RO-REPORT-RECORD.
133400     MOVE WCM-CT-JCB         TO CAT-BRAND-NAME.
133500     MOVE WS-CT-JCB-COUNT    TO CAT-BRAND-COUNT.
133600     MOVE WS-CAT-BRAND-LINE TO RO-PRINT-LINE.
133700     WRITE RO-REPORT-RECORD.
133800* LUHN PASS/FAIL ROWS, FROM 3300-LUHN-CHECK'S RUNNING TALLY.
133900     MOVE "LUHN VALID"       TO CAT-TEXT-LABEL.
134000     MOVE WS-LUHN-VALID-COUNT TO CAT-TEXT-COUNT.
134100     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
134200     WRITE RO-REPORT-RECORD.
134300     MOVE "LUHN INVALID"       TO CAT-TEXT-LABEL.
134400     MOVE WS-LUHN-INVALID-COUNT TO CAT-TEXT-COUNT.
134500     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
134600     WRITE RO-REPORT-RECORD.
134700* MASKED/UNMASKED ROWS, FROM THE WS-LINE-MASKED TEST IN
134800* 3650-EMIT-FINDING.
134900     MOVE "MASKED LINES"    TO CAT-TEXT-LABEL.
135000     MOVE WS-MASKED-COUNT    TO CAT-TEXT-COUNT.
135100     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
135200     WRITE RO-REPORT-RECORD.
135300     MOVE "UNMASKED LINES"  TO CAT-TEXT-LABEL.
135400     MOVE WS-UNMASKED-COUNT  TO CAT-TEXT-COUNT.
135500     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
135600     WRITE RO-REPORT-RECORD.
135700* CONFIDENCE-BAND ROWS -- CUTOFFS PER TKT-1650, SEE 3650-EMIT-
135800* FINDING'S BAND-TALLY COMMENT.
135900     MOVE "HIGH CONFIDENCE" TO CAT-TEXT-LABEL.
136000     MOVE WS-CONF-HIGH-COUNT TO CAT-TEXT-COUNT.
136100     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
136200     WRITE RO-REPORT-RECORD.
136300     MOVE "MEDIUM CONFIDENCE" TO CAT-TEXT-LABEL.
136400     MOVE WS-CONF-MEDIUM-COUNT TO CAT-TEXT-COUNT.
136500     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
136600     WRITE RO-REPORT-RECORD.
136700     MOVE "LOW CONFIDENCE"    TO CAT-TEXT-LABEL.
136800     MOVE WS-CONF-LOW-COUNT    TO CAT-TEXT-COUNT.
136900     MOVE WS-CAT-TEXT-LINE TO RO-PRINT-LINE.
137000     WRITE RO-REPORT-RECORD.
137100 4400-EXIT.
137200     EXIT.
137300 
137400****************************************************************
137500* 5000-ASSESS-RISK -- ROLLS THE RUN'S FINDINGS UP INTO ONE
137600* OVERALL RISK LEVEL AND COMPLIANCE STATUS FOR THE REPORT'S RISK
137700* SECTION AND FOR THE REPORT-GENERATED AUDIT EVENT.
137800****************************************************************
137900* TKT-1650 ADDED THE >10-FINDINGS HIGH TIER BELOW -- THE OLD
138000* TWO-TIER LOGIC WAS COLLAPSING A HEAVY-VOLUME, LUHN-INVALID
138100* RUN DOWN TO THE SAME MEDIUM RATING AS A SINGLE STRAY MATCH.
138200 5000-ASSESS-RISK.
138300* CRITICAL -- AT LEAST ONE LUHN-VALID, UNMASKED FINDING.
138400     IF WS-HIGH-RISK-COUNT > 0
138500         MOVE WCM-RISK-CRITICAL TO WS-OVERALL-RISK
138600         SET WS-STATUS-NONCOMPLIANT TO TRUE
138700         GO TO 5000-EXIT.
138800* HIGH -- NO CRITICAL FINDING, BUT MORE THAN 10 TOTAL FINDINGS.
138900     IF WS-MATCHES-FOUND > 10
139000         MOVE WCM-RISK-HIGH TO WS-OVERALL-RISK
139100         SET WS-STATUS-REVIEW TO TRUE
139200         GO TO 5000-EXIT.
139300* MEDIUM -- AT LEAST ONE FINDING, BUT 10 OR FEWER.
139400     IF WS-MATCHES-FOUND > 0
139500         MOVE WCM-RISK-MEDIUM TO WS-OVERALL-RISK
139600         SET WS-STATUS-REVIEW TO TRUE
139700         GO TO 5000-EXIT.
139800* LOW -- ZERO FINDINGS, RUN IS COMPLIANT.
139900     MOVE WCM-RISK-LOW TO WS-OVERALL-RISK.
140000     SET WS-STATUS-COMPLIANT TO TRUE.
140100 5000-EXIT.
140200     EXIT.
140300 
140400* 4500-WRITE-RISK-SECTION -- OVERALL RISK/COMPLIANCE LINES FROM
140500* 5000-ASSESS-RISK ABOVE, FOLLOWED BY THE RECOMMENDATIONS BLOCK.
140600 4500-WRITE-RISK-SECTION.
140700     MOVE WS-RISK-HDR-LINE TO RO-PRINT-LINE.
140800     WRITE RO-REPORT-RECORD.
140900     MOVE "OVERALL RISK LEVEL" TO RISK-LABEL.
141000     MOVE WS-OVERALL-RISK       TO RISK-VALUE.
141100     MOVE WS-RISK-LINE TO RO-PRINT-LINE.
141200     WRITE RO-REPORT-RECORD.
141300     MOVE "COMPLIANCE STATUS"   TO RISK-LABEL.
141400     MOVE WS-COMPLIANCE-STATUS  TO RISK-VALUE.
141500     MOVE WS-RISK-LINE TO RO-PRINT-LINE.
141600     WRITE RO-REPORT-RECORD.
141700     PERFORM 5100-BUILD-RECOMMENDATIONS THRU 5100-EXIT.
141800 4500-EXIT.
141900     EXIT.
142000 
142100****************************************************************
142200* 5100-BUILD-RECOMMENDATIONS -- TKT-1650 REWRITE.  THE OLD BODY
142300* PRINTED FIVE AD-HOC LINES KEYED OFF WHATEVER COUNTERS HAPPENED
142400* TO BE HANDY; THE SECURITY OFFICE WANTS THE SAME FOUR STANDING
142500* RECOMMENDATIONS ON EVERY RUN (SO THE REPORT READS THE SAME WAY
142600* TO AN AUDITOR REGARDLESS OF THE PAN COUNT), WITH THE URGENT
142700* REMEDIATION LINES PLACED AHEAD OF THEM ONLY WHEN A LUHN-VALID,
142800* UNMASKED PAN WAS ACTUALLY FOUND (WS-HIGH-RISK-COUNT DOUBLES AS
142900* THAT TEST -- SEE THE 3680-CLASSIFY-RISK BANNER), AND A CLOSING
143000* LINE APPENDED ONLY WHEN THE FINDING VOLUME PASSES FIVE.
143100****************************************************************
143200 5100-BUILD-RECOMMENDATIONS.
143300     MOVE WS-REC-HDR-LINE TO RO-PRINT-LINE.
143400     WRITE RO-REPORT-RECORD.
143500* URGENT LINES -- ONLY WHEN A LUHN-VALID, UNMASKED PAN EXISTS.
143600     IF WS-HIGH-RISK-COUNT > 0
143700         MOVE "SECURE UNMASKED PANS IMMEDIATELY"
143800              TO REC-TEXT
143900         MOVE WS-REC-LINE TO RO-PRINT-LINE
144000         WRITE RO-REPORT-RECORD
144100         MOVE "IMPLEMENT MASKING OR TOKENIZATION"
144200              TO REC-TEXT
144300         MOVE WS-REC-LINE TO RO-PRINT-LINE
144400         WRITE RO-REPORT-RECORD.
144500* FOUR STANDING RECOMMENDATIONS -- ALWAYS PRINTED.
144600     MOVE "PERFORM REGULAR PAN-SCANNING OF ALL REPOSITORIES"
144700          TO REC-TEXT.
144800     MOVE WS-REC-LINE TO RO-PRINT-LINE.
144900     WRITE RO-REPORT-RECORD.
145000     MOVE "ENFORCE A DATA RETENTION AND DISPOSAL POLICY"
145100          TO REC-TEXT.
145200     MOVE WS-REC-LINE TO RO-PRINT-LINE.
145300     WRITE RO-REPORT-RECORD.
145400     MOVE "RESTRICT ACCESS TO FILES HOLDING CARDHOLDER DATA"
145500          TO REC-TEXT.
145600     MOVE WS-REC-LINE TO RO-PRINT-LINE.
145700     WRITE RO-REPORT-RECORD.
145800     MOVE "MAINTAIN AUDIT LOGGING FOR ALL SCAN ACTIVITY"
145900          TO REC-TEXT.
146000     MOVE WS-REC-LINE TO RO-PRINT-LINE.
146100     WRITE RO-REPORT-RECORD.
146200* CLOSING LINE -- ONLY WHEN THE RUN'S VOLUME PASSES FIVE FINDS.
146300     IF WS-MATCHES-FOUND > 5
146400         MOVE "CONSIDER AUTOMATED PAN DISCOVERY TOOLING"
146500              TO REC-TEXT
146600         MOVE WS-REC-LINE TO RO-PRINT-LINE
146700         WRITE RO-REPORT-RECORD.
146800 5100-EXIT.
146900     EXIT.
147000 
147100* 4600-WRITE-TRAILER -- FINAL COUNTS BLOCK, LAST THING WRITTEN
147200* TO REPORT-OUT BEFORE 9000-TERMINATE CLOSES THE FILES.  TKT-1650
147300* CORRECTED TRL-FINAL-STATUS TO THE TWO COMPLIANCE-OFFICE VALUES
147400* -- CLEAN WHEN NO PAN WAS FOUND, FINDINGS PRESENT OTHERWISE --
147500* IN PLACE OF THE OLD UNCONDITIONAL "RUN COMPLETE" LITERAL.
147600 4600-WRITE-TRAILER.
147700     MOVE WS-TRL-LINE1 TO RO-PRINT-LINE.
147800     WRITE RO-REPORT-RECORD.
147900     MOVE WS-FILES-SCANNED TO TRL-FILES-SCANNED.
148000     MOVE WS-FILES-SKIPPED TO TRL-FILES-SKIPPED.
148100     MOVE WS-TRL-LINE2 TO RO-PRINT-LINE.
148200     WRITE RO-REPORT-RECORD.
148300     MOVE WS-LINES-SCANNED TO TRL-LINES-SCANNED.
148400     MOVE WS-MATCHES-FOUND TO TRL-MATCHES-FOUND.
148500     MOVE WS-TRL-LINE3 TO RO-PRINT-LINE.
148600     WRITE RO-REPORT-RECORD.
148700     IF WS-MATCHES-FOUND = ZERO
148800         MOVE "CLEAN" TO TRL-FINAL-STATUS
148900     ELSE
149000         MOVE "FINDINGS PRESENT" TO TRL-FINAL-STATUS.
149100     MOVE WS-TRL-LINE4 TO RO-PRINT-LINE.
149200     WRITE RO-REPORT-RECORD.
149300 4600-EXIT.
149400     EXIT.
149500 
149600****************************************************************
149700* 9000-TERMINATE -- CLOSES OUT THE RUN.  RETURN CODE 4 SIGNALS TO
149800* THE JCL/SCHEDULER THAT ONE OR MORE SCAN-INPUT READ ERRORS WERE
149900* LOGGED (TKT-1502) -- THE RUN ITSELF STILL COMPLETES NORMALLY.
150000* TKT-1650 ADDED RETURN CODE 1 FOR A CLEAN COMPILE OF THE RUN
150100* WITH FINDINGS PRESENT (STILL DISTINCT FROM THE 4 I/O-ERROR
150200* CODE) SO THE SCHEDULER CAN TELL FINDINGS-PRESENT RUNS APART
150300* FROM A CLEAN PASS WITHOUT PARSING THE PRINTED REPORT.
150400****************************************************************
150500 9000-TERMINATE.
150600     CLOSE SCAN-INPUT.
150700     CLOSE AUDIT-LOG.
150800     CLOSE REPORT-OUT.
150900     IF WS-ERRORS-COUNT > 0
151000         MOVE 4 TO WS-RETURN-CODE
151100     ELSE
151200       IF WS-MATCHES-FOUND > ZERO
151300         MOVE 1 TO WS-RETURN-CODE
151400       ELSE
151500         MOVE 0 TO WS-RETURN-CODE.
151600     DISPLAY "PANSCN01 - RUN COMPLETE, RETURN CODE "
151700             WS-RETURN-CODE.
151800     MOVE WS-RETURN-CODE TO RETURN-CODE.
151900 9000-EXIT.
152000     EXIT.
152100 
