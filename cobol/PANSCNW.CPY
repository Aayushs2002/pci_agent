000100****************************************************************
000200* PANSCNW.CPY -- PCI PAN-SCAN SHARED PARAMETER AREA
000300* COPY MEMBER -- SHARED CONFIGURATION SWITCHES, EVENT-TYPE, RISK-
000400* LEVEL, PRIORITY-LEVEL AND CARD-TYPE LITERALS, AND THE SCANNABLE
000500* FILE-EXTENSION LIST.  COPY INTO WORKING-STORAGE OF ANY PROGRAM
000600* THAT WRITES OR READS FINDING OR AUDIT RECORDS SO THE LITERAL
000700* VALUES STAY IN ONE PLACE INSTEAD OF BEING KEYED INTO EVERY
000800* PROGRAM SEPARATELY.
000900*-----------------------------------------------------------------
001000* MAINTENANCE HISTORY
001100* 19940211 RFM  TKT-1101  ORIGINAL MEMBER -- SWITCHES AND EVENT-
001200*                         TYPE LITERALS ONLY.
001300* 19950706 RFM  TKT-1188  ADDED CARD-TYPE AND RISK/PRIORITY
001400*                         LITERAL GROUPS SO PANSCN01/02 SHARE ONE
001500*                         COPY OF THE SPELLING.
001600* 19970923 DLW  TKT-1340  ADDED SCANNABLE EXTENSION LIST -- SEE
001700*                         REQUEST FROM DATA SECURITY OFFICE.
001800* 19990112 DLW  Y2K-0007  REVIEWED FOR YEAR-2000 IMPACT.  NO DATE
001900*                         FIELDS IN THIS MEMBER.  NO CHANGE
002000*                         REQUIRED.  SIGNED OFF PER Y2K PROJECT
002100*                         CHECKLIST ITEM 41.
002200* 20020318 KJP  TKT-1502  MIN-CONFIDENCE MADE A SWITCH INSTEAD OF
002300*                         A PROCEDURE DIVISION LITERAL PER AUDIT
002400*                         RECOMMENDATION 02-119.
002500* 20060119 KJP  TKT-1650  ADDED THE TWO 77-LEVEL SCORING KNOBS
002600*                         BELOW (CONTEXT-RADIUS, KEYWORD-BONUS-
002700*                         CAP) SO THE CONFIDENCE FORMULA IN
002800*                         PANSCN01 DOES NOT CARRY HARD-CODED
002900*                         LITERALS THE SECURITY OFFICE MAY WANT
003000*                         TUNED LATER.
003100****************************************************************
003200 
003300* SCORING KNOBS -- STANDALONE, NOT PART OF ANY GROUP, SINCE THEY
003400* ARE REFERENCED BY VALUE ONLY AND NEVER MOVED AS A UNIT.
003500 77  WCM-CONTEXT-RADIUS       PIC 9(03) COMP VALUE 100.
003600 77  WCM-KEYWORD-BONUS-CAP    PIC 9(01) COMP VALUE 4.
003700 
003800 01  WCM-SCAN-PARAMETERS.
003900     05  WCM-REQUIRE-LUHN-SW      PIC X(01) VALUE "Y".
004000         88  WCM-REQUIRE-LUHN         VALUE "Y".
004100         88  WCM-REQUIRE-LUHN-OFF     VALUE "N".
004200     05  WCM-EXCLUDE-MASKED-SW    PIC X(01) VALUE "Y".
004300         88  WCM-EXCLUDE-MASKED       VALUE "Y".
004400         88  WCM-EXCLUDE-MASKED-OFF   VALUE "N".
004500     05  WCM-SCAN-LIST-ACTIVE-SW  PIC X(01) VALUE "Y".
004600         88  WCM-SCAN-LIST-ACTIVE     VALUE "Y".
004700     05  WCM-MIN-CONFIDENCE       PIC 9V99  VALUE 0.70.
004800     05  FILLER                   PIC X(18) VALUE SPACES.
004900 
005000* EVENT-TYPE LITERALS -- AU-EVENT-TYPE MUST MATCH ONE OF THESE
005100* EXACTLY (LEFT-JUSTIFIED, SPACE-PADDED TO 20).
005200 01  WCM-EVENT-TYPES.
005300     05  WCM-EVT-SCAN-STARTED     PIC X(20)
005400                                  VALUE "SCAN-STARTED".
005500     05  WCM-EVT-PAN-DETECTED     PIC X(20)
005600                                  VALUE "PAN-DETECTED".
005700     05  WCM-EVT-SCAN-COMPLETED   PIC X(20)
005800                                  VALUE "SCAN-COMPLETED".
005900     05  WCM-EVT-SCAN-ERROR       PIC X(20)
006000                                  VALUE "SCAN-ERROR".
006100     05  WCM-EVT-REPORT-GEN       PIC X(20)
006200                                  VALUE "REPORT-GENERATED".
006300     05  FILLER                   PIC X(08) VALUE SPACES.
006400 
006500* RISK-LEVEL / REMEDIATION-PRIORITY LITERALS -- SHARED SPELLING.
006600 01  WCM-RISK-LEVELS.
006700     05  WCM-RISK-CRITICAL        PIC X(08) VALUE "CRITICAL".
006800     05  WCM-RISK-HIGH            PIC X(08) VALUE "HIGH".
006900     05  WCM-RISK-MEDIUM          PIC X(08) VALUE "MEDIUM".
007000     05  WCM-RISK-LOW             PIC X(08) VALUE "LOW".
007100     05  FILLER                   PIC X(08) VALUE SPACES.
007200 
007300* CARD-BRAND LITERALS -- ORDER HAS NO SIGNIFICANCE HERE; THE
007400* CLASSIFICATION ORDER LIVES IN THE 3200-CLASSIFY-BRAND PARAGRAPH
007500* OF PANSCN01 AND MUST NOT BE CHANGED WITHOUT SECURITY OFFICE
007600* SIGN-OFF (BRAND PRECEDENCE IS PART OF THE COMPLIANCE RULESET).
007700 01  WCM-CARD-TYPES.
007800     05  WCM-CT-VISA              PIC X(10) VALUE "VISA".
007900     05  WCM-CT-MASTERCARD        PIC X(10) VALUE "MASTERCARD".
008000     05  WCM-CT-AMEX              PIC X(10) VALUE "AMEX".
008100     05  WCM-CT-DISCOVER          PIC X(10) VALUE "DISCOVER".
008200     05  WCM-CT-DINERS            PIC X(10) VALUE "DINERS".
008300     05  WCM-CT-JCB               PIC X(10) VALUE "JCB".
008400     05  WCM-CT-UNKNOWN           PIC X(10) VALUE "UNKNOWN".
008500     05  FILLER                   PIC X(10) VALUE SPACES.
008600 
008700* SCANNABLE FILE-EXTENSION LIST -- FIRST FOUR BYTES OF SI-FILE-ID
008800* AS VIEWED THROUGH SI-FILE-ID-EXT (SEE PANSCNI.CPY) ARE COMPARED
008900* AGAINST EACH ENTRY BELOW WHEN WCM-SCAN-LIST-ACTIVE IS ON.
009000 01  WCM-SCAN-EXT-LIST.
009100     05  WCM-EXT-01               PIC X(04) VALUE ".TXT".
009200     05  WCM-EXT-02               PIC X(04) VALUE ".LOG".
009300     05  WCM-EXT-03               PIC X(04) VALUE ".CSV".
009400     05  WCM-EXT-04               PIC X(04) VALUE ".DAT".
009500     05  WCM-EXT-05               PIC X(04) VALUE ".CFG".
009600     05  WCM-EXT-06               PIC X(04) VALUE ".INI".
009700     05  WCM-EXT-07               PIC X(04) VALUE ".XML".
009800     05  WCM-EXT-08               PIC X(04) VALUE ".SQL".
009900     05  WCM-EXT-09               PIC X(04) VALUE ".JSN".
010000     05  WCM-EXT-10               PIC X(04) VALUE ".OUT".
010100     05  FILLER                   PIC X(24) VALUE SPACES.
010200 
010300* END OF PANSCNW.CPY
