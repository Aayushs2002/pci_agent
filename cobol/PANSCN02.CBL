000100****************************************************************
000200* PANSCN02 -- PCI COMPLIANCE PAN-SCAN -- AUDIT TRAIL SUMMARY
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PANSCN02.
000600 AUTHOR.        R-F-MASON.
000700 INSTALLATION.  MIDSTATE SERVICES DATA CENTER.
000800 DATE-WRITTEN.  07/06/95.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - CARDHOLDER DATA ENVIRONMENT SCOPE.
001100*-----------------------------------------------------------------
001200* READS THE AUDIT-LOG PANSCN01 LEFT BEHIND, INPUT ONLY, ONE
001300* SEQUENTIAL PASS, AND RECONCILES THE SCAN LIFECYCLE COUNTS --
001400* SCANS STARTED VS. COMPLETED VS. ERRORED, TOTAL PAN DETECTIONS,
001500* HIGH-RISK DETECTIONS, AND REPORTS GENERATED.  RUN AS A SEPARATE
001600* JOB STEP AFTER PANSCN01 SO A FAILED SUMMARY DOES NOT BLOCK THE
001700* SCAN OR REPORT STEPS.
001800* NOTE ON DATE-WRITTEN -- THIS TALLY LOGIC WAS FIRST WRITTEN AS
001900* PART OF PANSCN01 UNDER TKT-1188 (SEE THAT PROGRAM'S HISTORY).
002000* THE DATE ABOVE IS CARRIED FORWARD FROM ORIGINAL AUTHORSHIP, NOT
002100* RESET, WHEN TKT-1560 BELOW LIFTED IT INTO ITS OWN LOAD MODULE.
002200*-----------------------------------------------------------------
002300* MAINTENANCE HISTORY
002400* 19950706 RFM  TKT-1188  TALLY LOGIC FIRST WRITTEN, INLINE INSIDE
002500*                         PANSCN01, WHEN AUDIT-LOG WRITES WERE
002600*                         ADDED TO THE SCAN STEP.
002700* 20030905 KJP  TKT-1560  LIFTED THE TALLY LOGIC OUT OF PANSCN01
002800*                         INTO ITS OWN LOAD MODULE, PER AUDIT
002900*                         RECOMMENDATION, SO A FAILED SUMMARY
003000*                         PASS CANNOT ABORT THE SCAN STEP.
003100* 20040214 KJP  TKT-1588  ADDED HIGH-RISK-FINDINGS COUNT --
003200*                         COMPLIANCE OFFICE WANTED IT BROKEN
003300*                         OUT SEPARATELY FROM TOTAL FINDINGS.
003400* 20050630 DLW  TKT-1611  ADDED THE SCAN-ERROR-RATE STATISTIC AND
003500*                         THE LAST-SEQUENCE-SEEN DISPLAY LINE FOR
003600*                         OPERATOR RECONCILIATION AGAINST THE
003700*                         AUDIT-LOG RECORD COUNT IN THE JCL
003800*                         LISTING.
003900****************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-4381.
004400 OBJECT-COMPUTER.   IBM-4381.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     SWITCH-1 IS UPSI-1 ON STATUS IS WS-DETAIL-MODE-ON
004800                        OFF STATUS IS WS-DETAIL-MODE-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT AUDIT-LOG   ASSIGN TO "AUDITLOG"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WS-FS-AUDIT.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  AUDIT-LOG
005800     LABEL RECORDS ARE STANDARD.
005900     COPY PANSCNA.
006000 
006100 WORKING-STORAGE SECTION.
006200     COPY PANSCNW.
006300 
006400****************************************************************
006500* PROGRAM WORKING STORAGE -- TALLY COUNTERS AND SCRATCH AREAS FOR
006600* THE AUDIT-LOG RECONCILIATION PASS.
006700****************************************************************
006800* WS-RUN-DATE -- STAMPED FROM THE SYSTEM CLOCK IN 1000-INITIALIZE,
006900* DISPLAYED ON THE SUMMARY LINE BY 6000-DISPLAY-SUMMARY.
007000 01  WS-RUN-DATE.
007100     05  WS-RUN-YY                PIC 99.
007200     05  WS-RUN-MM                PIC 99.
007300     05  WS-RUN-DD                PIC 99.
007400     05  FILLER                   PIC X(02) VALUE SPACES.
007500 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE.
007600     05  WS-RUN-DATE-NUM          PIC 9(06).
007700     05  FILLER                   PIC X(02).
007800 
007900* WS-FILE-STATUS-CODES -- TESTED AFTER EVERY READ OF AUDIT-LOG
008000* IN 1500-READ-AUDIT-LOG.
008100 01  WS-FILE-STATUS-CODES.
008200     05  WS-FS-AUDIT              PIC XX.
008300         88  WS-FS-AUDIT-OK           VALUE "00".
008400         88  WS-FS-AUDIT-EOF          VALUE "10".
008500     05  FILLER                   PIC X(04) VALUE SPACES.
008600 
008700* WS-SWITCHES -- WS-DETAIL-MODE-ON-SW IS SET FROM UPSI-1 IN THE
008800* SPECIAL-NAMES PARAGRAPH ABOVE, NOT MOVED TO DIRECTLY.
008900 01  WS-SWITCHES.
009000     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE "N".
009100         88  WS-EOF-AUDIT             VALUE "Y".
009200     05  WS-DETAIL-MODE-ON-SW     PIC X(01).
009300         88  WS-DETAIL-MODE-ON        VALUE "Y".
009400         88  WS-DETAIL-MODE-OFF       VALUE "N".
009500     05  FILLER                   PIC X(04) VALUE SPACES.
009600 
009700* WS-EVENT-COUNTERS -- ONE COUNTER PER AU-EVENT-TYPE VALUE PLUS
009800* THE OVERALL RECORDS-READ TALLY, ALL BUMPED BY 2100-CLASSIFY-
009900* EVENT AS AUDIT-LOG IS READ.
010000 01  WS-EVENT-COUNTERS.
010100     05  WS-SCANS-STARTED         PIC 9(05) COMP.
010200     05  WS-SCANS-COMPLETED       PIC 9(05) COMP.
010300     05  WS-SCANS-ERROR           PIC 9(05) COMP.
010400     05  WS-REPORTS-GENERATED     PIC 9(05) COMP.
010500     05  WS-TOTAL-FINDINGS        PIC 9(07) COMP.
010600     05  WS-HIGH-RISK-FINDINGS    PIC 9(07) COMP.
010700     05  WS-RECORDS-READ          PIC 9(07) COMP.
010800     05  FILLER                   PIC X(04) VALUE SPACES.
010900 
011000* WS-LAST-SEQ-WORK -- TKT-1611.  LATEST AU-SEQ SEEN, HELD BOTH AS
011100* A NUMBER AND (VIA THE REDEFINES BELOW) AS DISPLAY TEXT FOR THE
011200* OPERATOR RECONCILIATION LINE IN 6000-DISPLAY-SUMMARY.
011300 01  WS-LAST-SEQ-WORK.
011400     05  WS-LAST-SEQ-SEEN         PIC 9(06).
011500     05  FILLER                   PIC X(02) VALUE SPACES.
011600 01  WS-LAST-SEQ-ALPHA REDEFINES WS-LAST-SEQ-WORK.
011700     05  WS-LAST-SEQ-DISPLAY      PIC X(06).
011800     05  FILLER                   PIC X(02).
011900 
012000* WS-STATISTIC-WORK -- TKT-1611 SCAN-ERROR-RATE, COMPUTED IN
012100* 5000-COMPUTE-STATISTICS AS A WHOLE-NUMBER PERCENT OF SCANS-
012200* STARTED THAT ENDED IN ERROR.
012300 01  WS-STATISTIC-WORK.
012400     05  WS-ERROR-RATE-CALC       PIC S9(03) COMP.
012500     05  WS-ERROR-RATE-U REDEFINES WS-ERROR-RATE-CALC
012600                              PIC 9(03) COMP.
012700     05  WS-ERROR-RATE-DISPLAY    PIC ZZ9.
012800     05  FILLER                   PIC X(04) VALUE SPACES.
012900 
013000 PROCEDURE DIVISION.
013100 
013200****************************************************************
013300* 0000-MAIN-LOGIC -- OPENS AUDIT-LOG, DRIVES THE RECONCILIATION
013400* PASS, COMPUTES THE ERROR-RATE STATISTIC AND DISPLAYS THE FULL
013500* TALLY TO SYSOUT.
013600****************************************************************
013700 0000-MAIN-LOGIC.
013800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013900     PERFORM 2000-PROCESS-LOOP THRU 2000-EXIT
014000         UNTIL WS-EOF-AUDIT.
014100     PERFORM 5000-COMPUTE-STATISTICS THRU 5000-EXIT.
014200     PERFORM 6000-DISPLAY-SUMMARY THRU 6000-EXIT.
014300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014400     STOP RUN.
014500 
014600* 1000-INITIALIZE -- OPENS AUDIT-LOG, ZEROES THE TALLY COUNTERS,
014700* AND PRIMES THE READ LOOP WITH THE FIRST RECORD.
014800 1000-INITIALIZE.
014900     OPEN INPUT AUDIT-LOG.
015000     ACCEPT WS-RUN-DATE FROM DATE.
015100     MOVE 0 TO WS-SCANS-STARTED WS-SCANS-COMPLETED
015200              WS-SCANS-ERROR WS-REPORTS-GENERATED
015300              WS-TOTAL-FINDINGS WS-HIGH-RISK-FINDINGS
015400              WS-RECORDS-READ.
015500     IF WS-DETAIL-MODE-ON
015600         DISPLAY "PANSCN02 - UPSI-1 ON, PER-RECORD DETAIL MODE".
015700     PERFORM 1500-READ-AUDIT-LOG THRU 1500-EXIT.
015800 1000-EXIT.
015900     EXIT.
016000 
016100* 1500-READ-AUDIT-LOG -- NEXT-RECORD READ, SHARED BY 1000-
016200* INITIALIZE'S PRIMING READ AND 2000-PROCESS-LOOP'S LOOP READ.
016300 1500-READ-AUDIT-LOG.
016400     READ AUDIT-LOG
016500         AT END
016600             MOVE "Y" TO WS-EOF-AUDIT-SW.
016700 1500-EXIT.
016800     EXIT.
016900 
017000****************************************************************
017100* 2000-PROCESS-LOOP / 2100-CLASSIFY-EVENT -- ONE PASS OVER THE
017200* AUDIT TRAIL.  EACH RECORD IS CLASSIFIED BY ITS EVENT-TYPE 88-
017300* LEVEL AND ROLLED INTO THE MATCHING COUNTER.
017400****************************************************************
017500 2000-PROCESS-LOOP.
017600     ADD 1 TO WS-RECORDS-READ.
017700     MOVE AU-SEQ TO WS-LAST-SEQ-SEEN.
017800     IF WS-DETAIL-MODE-ON
017900         DISPLAY "PANSCN02 - " AU-EVENT-TYPE " SEQ=" AU-SEQ.
018000     PERFORM 2100-CLASSIFY-EVENT THRU 2100-EXIT.
018100     PERFORM 1500-READ-AUDIT-LOG THRU 1500-EXIT.
018200 2000-EXIT.
018300     EXIT.
018400 
018500 2100-CLASSIFY-EVENT.
018600* ONE EVENT PER SCAN AT THE TOP OF 1000-INITIALIZE OVER IN
018700* PANSCN01 -- WRITTEN BY 6200-AUDIT-SCAN-STARTED THERE.
018800     IF AU-IS-SCAN-STARTED
018900         ADD 1 TO WS-SCANS-STARTED
019000         GO TO 2100-EXIT.
019100* ONE PER SCAN PASS THAT RAN TO 6000-AUDIT-SCAN-COMPLETED IN
019200* PANSCN01 WITHOUT A JCL ABEND IN BETWEEN.
019300     IF AU-IS-SCAN-COMPLETED
019400         ADD 1 TO WS-SCANS-COMPLETED
019500         GO TO 2100-EXIT.
019600* ONE PER SCAN-INPUT I/O ERROR LOGGED BY 8100-SCAN-INPUT-ERROR --
019700* A NONZERO COUNT HERE IS WHAT DRIVES THE STARTED/COMPLETED
019800* MISMATCH WARNING IN 6000-DISPLAY-SUMMARY BELOW.
019900     IF AU-IS-SCAN-ERROR
020000         ADD 1 TO WS-SCANS-ERROR
020100         GO TO 2100-EXIT.
020200* ONE PER COMPLETED REPORT PASS, WRITTEN BY 6100-AUDIT-REPORT-
020300* GENERATED IN PANSCN01.
020400     IF AU-IS-REPORT-GENERATED
020500         ADD 1 TO WS-REPORTS-GENERATED
020600         GO TO 2100-EXIT.
020700* ONE PER FINDING WRITTEN BY 3695-AUDIT-PAN-DETECTED.  THE
020800* CRITICAL/HIGH RISK LEVELS ARE BROKEN OUT SEPARATELY PER
020900* TKT-1588 -- COMPLIANCE WANTED THEM APART FROM THE GRAND TOTAL.
021000     IF AU-IS-PAN-DETECTED
021100         ADD 1 TO WS-TOTAL-FINDINGS
021200         IF AU-RISK-IS-CRITICAL OR AU-RISK-IS-HIGH
021300             ADD 1 TO WS-HIGH-RISK-FINDINGS.
021400 2100-EXIT.
021500     EXIT.
021600 
021700****************************************************************
021800* 5000-COMPUTE-STATISTICS -- SCANS-ERROR AS A PERCENTAGE OF
021900* SCANS-STARTED, ROUNDED DOWN.  ZERO SCANS STARTED LEAVES THE
022000* RATE AT ZERO RATHER THAN DIVIDING BY ZERO.
022100****************************************************************
022200 5000-COMPUTE-STATISTICS.
022300     MOVE 0 TO WS-ERROR-RATE-U.
022400     IF WS-SCANS-STARTED > 0
022500         COMPUTE WS-ERROR-RATE-U =
022600             (WS-SCANS-ERROR * 100) / WS-SCANS-STARTED.
022700     MOVE WS-ERROR-RATE-U TO WS-ERROR-RATE-DISPLAY.
022800 5000-EXIT.
022900     EXIT.
023000 
023100* 6000-DISPLAY-SUMMARY -- TKT-1611 ADDED THE ERROR-RATE AND LAST-
023200* SEQ-SEEN LINES SO THE OPERATOR CAN RECONCILE THIS DISPLAY
023300* AGAINST THE AUDIT-LOG RECORD COUNT IN THE JCL LISTING.
023400 6000-DISPLAY-SUMMARY.
023500     DISPLAY "---------------------------------------------".
023600     DISPLAY "PANSCN02 - AUDIT TRAIL RECONCILIATION SUMMARY".
023700     DISPLAY "---------------------------------------------".
023800     DISPLAY "AUDIT RECORDS READ .... " WS-RECORDS-READ.
023900     DISPLAY "SCANS STARTED ......... " WS-SCANS-STARTED.
024000     DISPLAY "SCANS COMPLETED ....... " WS-SCANS-COMPLETED.
024100     DISPLAY "SCANS ERRORED ......... " WS-SCANS-ERROR.
024200     DISPLAY "SCAN ERROR RATE (PCT) . " WS-ERROR-RATE-DISPLAY.
024300     DISPLAY "REPORTS GENERATED ..... " WS-REPORTS-GENERATED.
024400     DISPLAY "TOTAL PAN FINDINGS .... " WS-TOTAL-FINDINGS.
024500     DISPLAY "HIGH-RISK FINDINGS .... " WS-HIGH-RISK-FINDINGS.
024600     DISPLAY "LAST AUDIT SEQ SEEN ... " WS-LAST-SEQ-DISPLAY.
024700     DISPLAY "---------------------------------------------".
024800     IF WS-SCANS-STARTED NOT = WS-SCANS-COMPLETED
024900         DISPLAY "PANSCN02 - WARNING - STARTED/COMPLETED"
025000         DISPLAY "           COUNTS DO NOT MATCH -- REVIEW"
025100         DISPLAY "           THE AUDIT TRAIL FOR AN"
025200         DISPLAY "           ABNORMALLY-TERMINATED SCAN.".
025300 6000-EXIT.
025400     EXIT.
025500 
025600****************************************************************
025700* 9000-TERMINATE -- RETURN CODE 4 SIGNALS A STARTED/COMPLETED
025800* MISMATCH SO THE SCHEDULER CAN FLAG THE RUN FOR OPERATOR REVIEW.
025900****************************************************************
026000 9000-TERMINATE.
026100     CLOSE AUDIT-LOG.
026200     IF WS-SCANS-STARTED NOT = WS-SCANS-COMPLETED
026300         MOVE 4 TO RETURN-CODE
026400     ELSE
026500         MOVE 0 TO RETURN-CODE.
026600     DISPLAY "PANSCN02 - RUN COMPLETE".
026700 9000-EXIT.
026800     EXIT.
026900 
