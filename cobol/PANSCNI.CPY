000100****************************************************************
000200* PANSCNI.CPY -- SCAN-INPUT RECORD LAYOUT
000300* ONE 252-BYTE RECORD PER LINE OF SOURCE TEXT SUBMITTED TO THE
000400* PAN-SCAN RUN.  THE EXTRACT PROGRAM THAT BUILDS THIS FILE FROM
000500* THE VARIOUS TEXT REPOSITORIES IS OUTSIDE THIS SYSTEM -- SEE THE
000600* DATA SECURITY OFFICE RUNBOOK FOR THE EXTRACT JOB STREAM.
000700* RECORDS MUST ARRIVE IN SI-FILE-ID SEQUENCE, SI-LINE-NO WITHIN
000800* FILE-ID, ASCENDING -- PANSCN01 DEPENDS ON THIS FOR ITS FILE-ID
000900* CONTROL BREAK AND DOES NOT RE-SORT THE INPUT.
001000*-----------------------------------------------------------------
001100* MAINTENANCE HISTORY
001200* 19940211 RFM  TKT-1101  ORIGINAL MEMBER.
001300* 19970923 DLW  TKT-1340  ADDED SI-FILE-ID-EXT REDEFINITION SO
001400*                         THE ELIGIBILITY CHECK CAN PULL THE
001500*                         EXTENSION WITHOUT A SEPARATE FIELD.
001600* 19990112 DLW  Y2K-0007  REVIEWED FOR YEAR-2000 IMPACT.  NO DATE
001700*                         FIELDS IN THIS MEMBER.  NO CHANGE
001800*                         REQUIRED.
001900****************************************************************
002000 
002100 01  SI-SCAN-INPUT-RECORD.
002200     05  SI-FILE-ID               PIC X(40).
002300     05  SI-FILE-ID-EXT REDEFINES SI-FILE-ID.
002400         10  FILLER               PIC X(36).
002500         10  SI-FILE-EXT          PIC X(04).
002600     05  SI-LINE-NO               PIC 9(06).
002700     05  SI-TEXT                  PIC X(200).
002800     05  FILLER                   PIC X(06) VALUE SPACES.
002900 
003000* END OF PANSCNI.CPY -- 252 BYTES.
